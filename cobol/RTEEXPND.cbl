000100*****************************************************************
000200*    PROGRAM....: RTEEXPND                                      *
000300*    TITLE......: IFR ROUTE EXPANSION BATCH                     *
000400*----------------------------------------------------------------
000500*    FUNCTION....: LOADS AIRWAY, FIX, RADIO NAVAID AND AIRPORT  *
000600*                  REFERENCE DATA INTO WORKING STORAGE, THEN    *
000700*                  EXPANDS ONE IFR ROUTE STRING INTO ITS FULL   *
000800*                  ORDERED WAYPOINT LIST.                       *
000900*    INPUT FILES.: AWYDATA - AIRWAY SEGMENT FILE                *
001000*                  FIXDATA - FIX FILE                           *
001100*                  NAVDATA - RADIO NAVAID FILE                  *
001200*                  APTDATA - AIRPORT FILE                       *
001300*                  RTEIN   - ONE-LINE ROUTE STRING              *
001400*    OUTPUT FILE.: RTEOUT  - EXPANDED ROUTE OR FAILURE REPORT   *
001500*----------------------------------------------------------------
001600*    CHANGE LOG                                                 *
001700*    870303  RWH  NDP-001  ORIGINAL PROGRAM - LOAD STEP AND     * NDP-001 
001800*                          AIRWAY CHAINING ONLY                 *
001900*    870914  RWH  NDP-004  ADDED FIX AND NAVAID LOAD            * NDP-004 
002000*    880512  RWH  NDP-011  ADDED AIRPORT REFERENCE-POINT        * NDP-011 
002100*                          AVERAGING (R-APT-1)                  *
002200*    890222  RWH  NDP-019  ADDED AIRWAY-LOOKUP PARAGRAPHS       * NDP-019 
002300*    910905  RWH  NDP-033  ADDED ROUTE-EXPAND TOKEN LOOP AND    * NDP-033 
002400*                          DISTANCE SERIES-EXPANSION ROUTINES   *
002500*    911102  RWH  NDP-035  FIXED CONNECTOR TOKEN LOOP THAT      * NDP-035 
002600*                          NEVER ADVANCED PAST DCT/SID/STAR -   *
002700*                          REPORTED BY OPS AS A HUNG JOB        *
002800*    930709  LKT  NDP-048  WIDENED NAVAID NAME, RETUNED AIRWAY  * NDP-048 
002900*                          TABLE CAPACITY FOR EXPANDED CHARTS   *
003000*    960227  JTW  NDP-071  ADDED BEST-GUESS CANDIDATE SORT BY   * NDP-071 
003100*                          GREAT-CIRCLE DISTANCE (R-RTE-4)      *
003200*    971014  JTW  NDP-079  AIRWAY SPLICE NOW TAGS INBOUND AND   * NDP-079 
003300*                          OUTBOUND AIRWAY ON EACH WAYPOINT     *
003400*    980603  JTW  NDP-084  FAILURE REPORT NOW CARRIES THE       * NDP-084 
003500*                          UNPARSED REMAINDER OF THE ROUTE      *
003600*    990118  LKT  NDP-091  Y2K REVIEW OF WORKING-STORAGE DATE   * NDP-091 
003700*                          FIELDS - PROGRAM CARRIES NONE,       *
003800*                          NO CHANGE REQUIRED                   *
003900*    000406  LKT  NDP-096  CORRECTED APT RECORD 101 (WATER      * NDP-096 
004000*                          RUNWAY) TO MATCH OBSERVED BEHAVIOUR  *
004100*                          OF THE ROW-CODE PREFILTER (R-APT-3)  *
004200*    020815  DMS  NDP-103  RAISED NAVAID TABLE CAPACITY TO      * NDP-103 
004300*                          6000 ENTRIES FOR THE REGIONAL CHART  *
004400*                          RELOAD                                *
004500*    050411  DMS  NDP-112  CANDIDATE SORT REWRITTEN AS AN       * NDP-112 
004600*                          OUT-OF-LINE INSERTION SORT AFTER A   *
004700*                          BENCHMARK SHOWED THE OLD EXCHANGE    *
004800*                          SORT COULD NOT FINISH INSIDE THE     *
004900*                          BATCH WINDOW ON A FULL US CHART SET   *
005000*    050419  DMS  NDP-113  RESULT LINE NOW BUILT WITH STRING/   * NDP-113 
005100*                          POINTER INSTEAD OF FIXED COLUMNS SO  *
005200*                          THE AIRWAY-FAILURE SENTENCE CAN      *
005300*                          CARRY BOTH FLANKING WAYPOINTS        *
005400*****************************************************************
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID. RTEEXPND.
005700 AUTHOR. R W HALVORSEN.
005800 INSTALLATION. FLIGHT DATA SERVICES - NAVDATA PROJECT.
005900 DATE-WRITTEN. 03/03/87.
006000 DATE-COMPILED.
006100 SECURITY. COMPANY CONFIDENTIAL - NAVDATA PROJECT STAFF ONLY.
006200
006300*****************************************************************
006400*    ENVIRONMENT DIVISION                                       *
006500*****************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-370.
006900 OBJECT-COMPUTER. IBM-370.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS DIGIT-CLASS IS "0" THRU "9"
007300     UPSI-0 ON  STATUS IS WS-TRACE-ON
007400            OFF STATUS IS WS-TRACE-OFF.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT AWYDATA ASSIGN TO AWYDATA
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS  IS WS-FS-AWYDATA.
008100
008200     SELECT FIXDATA ASSIGN TO FIXDATA
008300            ORGANIZATION IS LINE SEQUENTIAL
008400            FILE STATUS  IS WS-FS-FIXDATA.
008500
008600     SELECT NAVDATA ASSIGN TO NAVDATA
008700            ORGANIZATION IS LINE SEQUENTIAL
008800            FILE STATUS  IS WS-FS-NAVDATA.
008900
009000     SELECT APTDATA ASSIGN TO APTDATA
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS  IS WS-FS-APTDATA.
009300
009400     SELECT RTEIN   ASSIGN TO RTEIN
009500            ORGANIZATION IS LINE SEQUENTIAL
009600            FILE STATUS  IS WS-FS-RTEIN.
009700
009800     SELECT RTEOUT  ASSIGN TO RTEOUT
009900            ORGANIZATION IS LINE SEQUENTIAL
010000            FILE STATUS  IS WS-FS-RTEOUT.
010100
010200*****************************************************************
010300*    DATA DIVISION                                              *
010400*****************************************************************
010500 DATA DIVISION.
010600 FILE SECTION.
010700
010800 FD  AWYDATA
010900     RECORDING MODE IS F.
011000 01  AWY-REC.
011100     05  AWY-REC-TEXT                 PIC X(120).
011200     05  FILLER                       PIC X(12).
011300
011400 FD  FIXDATA
011500     RECORDING MODE IS F.
011600 01  FIX-REC.
011700     05  FIX-REC-TEXT                 PIC X(120).
011800     05  FILLER                       PIC X(12).
011900
012000 FD  NAVDATA
012100     RECORDING MODE IS F.
012200 01  NAV-REC.
012300     05  NAV-REC-TEXT                 PIC X(120).
012400     05  FILLER                       PIC X(12).
012500
012600 FD  APTDATA
012700     RECORDING MODE IS F.
012800 01  APT-REC.
012900     05  APT-REC-TEXT                 PIC X(120).
013000     05  FILLER                       PIC X(12).
013100
013200 FD  RTEIN
013300     RECORDING MODE IS F.
013400 01  RTEIN-REC.
013500     05  RTEIN-REC-TEXT               PIC X(120).
013600     05  FILLER                       PIC X(12).
013700
013800 FD  RTEOUT
013900     RECORDING MODE IS F.
014000 01  RTEOUT-REC.
014100     05  RTEOUT-REC-TEXT              PIC X(132).
014200     05  FILLER                       PIC X(08).
014300
014400 WORKING-STORAGE SECTION.
014500*----------------------------------------------------------------
014600*    FILE STATUS BYTES
014700*----------------------------------------------------------------
014800 77  WS-FS-AWYDATA                    PIC XX VALUE SPACES.
014900 77  WS-FS-FIXDATA                    PIC XX VALUE SPACES.
015000 77  WS-FS-NAVDATA                    PIC XX VALUE SPACES.
015100 77  WS-FS-APTDATA                    PIC XX VALUE SPACES.
015200 77  WS-FS-RTEIN                      PIC XX VALUE SPACES.
015300 77  WS-FS-RTEOUT                     PIC XX VALUE SPACES.
015400
015500*----------------------------------------------------------------
015600*    END-OF-FILE SWITCHES
015700*----------------------------------------------------------------
015800 77  WS-AWY-EOF-SW                    PIC X(01) VALUE 'N'.
015900     88  WS-AWY-EOF                        VALUE 'Y'.
016000 77  WS-FIX-EOF-SW                    PIC X(01) VALUE 'N'.
016100     88  WS-FIX-EOF                        VALUE 'Y'.
016200 77  WS-NAV-EOF-SW                    PIC X(01) VALUE 'N'.
016300     88  WS-NAV-EOF                        VALUE 'Y'.
016400 77  WS-APT-EOF-SW                    PIC X(01) VALUE 'N'.
016500     88  WS-APT-EOF                        VALUE 'Y'.
016600 77  WS-RTEIN-EOF-SW                  PIC X(01) VALUE 'N'.
016700     88  WS-RTEIN-EOF                       VALUE 'Y'.
016800
016900*----------------------------------------------------------------
017000*    TRACE / ABEND CONTROL
017100*----------------------------------------------------------------
017200 77  WS-TRACE-ON                      PIC X(01) VALUE 'N'.
017300 77  WS-TRACE-OFF                     PIC X(01) VALUE 'Y'.
017400 77  WS-ABEND-SW                      PIC X(01) VALUE 'N'.
017500     88  WS-ABEND                          VALUE 'Y'.
017600 77  WS-ABEND-MESSAGE                 PIC X(80) VALUE SPACES.
017700
017800*----------------------------------------------------------------
017900*    GENERAL-PURPOSE CONSTANTS AND COUNTERS
018000*----------------------------------------------------------------
018100 78  CTE-ZERO                         VALUE 0.
018200 78  CTE-ONE                          VALUE 1.
018300 78  CTE-TWO                          VALUE 2.
018400 78  CTE-THREE                        VALUE 3.
018500
018600 77  WS-HDR-LINE-CNT                  PIC 9(01) COMP VALUE ZERO.
018700 77  WS-LINE-NO                       PIC 9(07) COMP VALUE ZERO.
018800
018900*----------------------------------------------------------------
019000*    CURRENT INPUT LINE AND ITS TOKENS - REUSED FOR EVERY FILE
019100*----------------------------------------------------------------
019200 01  WS-CUR-LINE                      PIC X(120) VALUE SPACES.
019300
019400 01  WS-LINE-TOKENS.
019500     05  WS-TOK-CNT                   PIC 9(02) COMP VALUE ZERO.
019600     05  WS-TOK-EXPECT-CNT            PIC 9(02) COMP VALUE ZERO.
019700     05  WS-TOK
019800                         OCCURS 1 TO 30 TIMES
019900                         DEPENDING ON WS-TOK-CNT
020000                         INDEXED BY IDX-TOK.
020100         10  WS-TOK-TEXT              PIC X(30).
020200         10  WS-TOK-LEN               PIC 9(02) COMP.
020300         10  FILLER                   PIC X(02).
020400
020500*----------------------------------------------------------------
020600*    NUMERIC TOKEN CONVERSION WORK AREA (PARAGRAPH 510000) -
020700*    EVERY LATITUDE/LONGITUDE/ALTITUDE/COUNT TOKEN IS WALKED
020800*    CHARACTER BY CHARACTER BECAUSE THIS COMPILER LEVEL HAS NO
020900*    NUMVAL FUNCTION AND A TEXT TOKEN CANNOT BE REDEFINED AS A
021000*    NUMERIC PICTURE - THE EMBEDDED SIGN AND DECIMAL POINT
021100*    CHARACTERS DO NOT LINE UP WITH A ZONED-DECIMAL PICTURE.
021200*----------------------------------------------------------------
021300 01  WS-NUM-CONV.
021400     05  WS-NC-INPUT                  PIC X(30) VALUE SPACES.
021500     05  WS-NC-INPUT-LEN              PIC 9(02) COMP VALUE ZERO.
021600     05  WS-NC-POS                    PIC 9(02) COMP VALUE ZERO.
021700     05  WS-NC-CHAR                   PIC X(01) VALUE SPACE.
021800*
021900*        A SINGLE DIGIT CHARACTER AND ITS NUMERIC OVERLAY - THE
022000*        ONE SAFE REDEFINES/TEXT-TO-NUMBER CONVERSION, BECAUSE
022100*        A LONE DISPLAY DIGIT'S STORAGE *IS* AN UNSIGNED PIC 9
022200*        DIGIT, SIGN AND DECIMAL POINT ASIDE.
022300     05  WS-NC-DIGIT-CHAR             PIC X(01) VALUE ZERO.
022400     05  WS-NC-DIGIT-NUM              REDEFINES
022500         WS-NC-DIGIT-CHAR             PIC 9(01).
022600*
022700     05  WS-NC-SIGN                   PIC X(01) VALUE '+'.
022800     05  WS-NC-SEEN-POINT-SW          PIC X(01) VALUE 'N'.
022900         88  WS-NC-SEEN-POINT             VALUE 'Y'.
023000     05  WS-NC-INT-VALUE              PIC S9(09) COMP-3
023100                                       VALUE ZERO.
023200     05  WS-NC-DEC-VALUE              PIC S9(09) COMP-3
023300                                       VALUE ZERO.
023400     05  WS-NC-DEC-SCALE              PIC S9(09) COMP-3
023500                                       VALUE 1.
023600     05  WS-NC-RESULT                 PIC S9(07)V9(06) COMP-3
023700                                       VALUE ZERO.
023800     05  WS-NC-RESULT-INT             PIC S9(09) COMP-3
023900                                       VALUE ZERO.
024000     05  FILLER                       PIC X(04).
024100
024200*----------------------------------------------------------------
024300*    VALIDATION FAILURE CONTEXT (R-VAL-1 THRU R-VAL-4)
024400*----------------------------------------------------------------
024500 01  WS-VALIDATION-INFO.
024600     05  WS-VAL-FILE-NAME             PIC X(08) VALUE SPACES.
024700     05  WS-VAL-LINE-NO               PIC 9(07) COMP VALUE ZERO.
024800     05  WS-VAL-GOT-CNT               PIC 9(02) COMP VALUE ZERO.
024900     05  WS-VAL-EXP-CNT               PIC 9(02) COMP VALUE ZERO.
025000     05  FILLER                       PIC X(04).
025100
025200*----------------------------------------------------------------
025300*    AWY RECORD PARSE AREA - ONE UNORDERED SEGMENT PER RECORD
025400*----------------------------------------------------------------
025500 01  WS-AWY-PARSE.
025600     05  WS-AWYP-WPT1-IDENT           PIC X(06) VALUE SPACES.
025700     05  WS-AWYP-WPT1-LAT             PIC S9(03)V9(06) COMP-3.
025800     05  WS-AWYP-WPT1-LON             PIC S9(03)V9(06) COMP-3.
025900     05  WS-AWYP-WPT2-IDENT           PIC X(06) VALUE SPACES.
026000     05  WS-AWYP-WPT2-LAT             PIC S9(03)V9(06) COMP-3.
026100     05  WS-AWYP-WPT2-LON             PIC S9(03)V9(06) COMP-3.
026200     05  WS-AWYP-TYPE                 PIC 9(01) VALUE ZERO.
026300     05  WS-AWYP-BASE                 PIC 9(05) VALUE ZERO.
026400     05  WS-AWYP-TOP                  PIC 9(05) VALUE ZERO.
026500     05  WS-AWYP-IDENTS-TEXT          PIC X(30) VALUE SPACES.
026600*
026700*        THE AWY-IDENTS TOKEN SPLIT ON '-' INTO INDIVIDUAL
026800*        AIRWAY IDENTIFIERS THIS SEGMENT BELONGS TO
026900     05  WS-AWYP-IDENT-CNT            PIC 9(02) COMP VALUE ZERO.
027000     05  WS-AWYP-IDENT-LIST
027100                         OCCURS 1 TO 10 TIMES
027200                         DEPENDING ON WS-AWYP-IDENT-CNT
027300                         INDEXED BY IDX-AWYP-IDENT.
027400         10  WS-AWYP-ONE-IDENT        PIC X(06).
027500     05  FILLER                       PIC X(04).
027600
027700*----------------------------------------------------------------
027800*    RAW AIRWAY SEGMENT TABLE - ACCUMULATED WHILE THE AWY FILE
027900*    IS READ, CONSUMED BY THE CHAINING PARAGRAPHS (120000 SERIES)
028000*----------------------------------------------------------------
028100 01  WS-RAWSEG-TABLE.
028200     05  WS-RAWSEG-CNT                PIC 9(05) COMP VALUE ZERO.
028300     05  WS-RAWSEG
028400                         OCCURS 1 TO 4000 TIMES
028500                         DEPENDING ON WS-RAWSEG-CNT
028600                         INDEXED BY IDX-RAWSEG.
028700         10  RAWSEG-AWY-IDENT         PIC X(06).
028800         10  RAWSEG-TYPE              PIC 9(01).
028900         10  RAWSEG-WPT1-IDENT        PIC X(06).
029000         10  RAWSEG-WPT1-LAT          PIC S9(03)V9(06) COMP-3.
029100         10  RAWSEG-WPT1-LON          PIC S9(03)V9(06) COMP-3.
029200         10  RAWSEG-WPT2-IDENT        PIC X(06).
029300         10  RAWSEG-WPT2-LAT          PIC S9(03)V9(06) COMP-3.
029400         10  RAWSEG-WPT2-LON          PIC S9(03)V9(06) COMP-3.
029500         10  RAWSEG-BASE              PIC 9(05).
029600         10  RAWSEG-TOP               PIC 9(05).
029700         10  RAWSEG-USED-SW           PIC X(01) VALUE 'N'.
029800             88  RAWSEG-USED                VALUE 'Y'.
029900         10  FILLER                   PIC X(03).
030000
030100*----------------------------------------------------------------
030200*    FIX RECORD PARSE AREA
030300*----------------------------------------------------------------
030400 01  WS-FIX-PARSE.
030500     05  WS-FIXP-LAT                  PIC S9(03)V9(06) COMP-3.
030600     05  WS-FIXP-LON                  PIC S9(03)V9(06) COMP-3.
030700     05  WS-FIXP-IDENT                PIC X(06) VALUE SPACES.
030800     05  FILLER                       PIC X(04).
030900
031000*----------------------------------------------------------------
031100*    NAV RECORD PARSE AREA
031200*----------------------------------------------------------------
031300 01  WS-NAV-PARSE.
031400     05  WS-NAVP-ROWCODE              PIC 9(02) VALUE ZERO.
031500     05  WS-NAVP-LAT                  PIC S9(03)V9(06) COMP-3.
031600     05  WS-NAVP-LON                  PIC S9(03)V9(06) COMP-3.
031700     05  WS-NAVP-ELEV                 PIC S9(05) VALUE ZERO.
031800     05  WS-NAVP-FREQ                 PIC 9(06) VALUE ZERO.
031900     05  WS-NAVP-RANGE                PIC 9(04) VALUE ZERO.
032000     05  WS-NAVP-EXTRA                PIC S9(03)V9(03) COMP-3.
032100     05  WS-NAVP-IDENT                PIC X(06) VALUE SPACES.
032200     05  WS-NAVP-NAME                 PIC X(30) VALUE SPACES.
032300     05  FILLER                       PIC X(04).
032400
032500*----------------------------------------------------------------
032600*    APT RECORD PARSE AREA AND RUNNING ACCUMULATOR FOR THE
032700*    CURRENT AIRPORT (R-APT-1)
032800*----------------------------------------------------------------
032900 01  WS-APT-PARSE.
033000     05  WS-APTP-ROWCODE              PIC 9(03) VALUE ZERO.
033100     05  WS-APTP-ELEV                 PIC S9(05) VALUE ZERO.
033200     05  WS-APTP-IDENT                PIC X(06) VALUE SPACES.
033300     05  WS-APTP-NAME                 PIC X(30) VALUE SPACES.
033400     05  WS-APTP-LAT1                 PIC S9(03)V9(06) COMP-3.
033500     05  WS-APTP-LON1                 PIC S9(03)V9(06) COMP-3.
033600     05  WS-APTP-LAT2                 PIC S9(03)V9(06) COMP-3.
033700     05  WS-APTP-LON2                 PIC S9(03)V9(06) COMP-3.
033800     05  FILLER                       PIC X(04).
033900
034000 01  WS-APT-CURRENT.
034100     05  WS-APTC-HAS-HDR-SW           PIC X(01) VALUE 'N'.
034200         88  WS-APTC-HAS-HEADER           VALUE 'Y'.
034300     05  WS-APTC-IDENT                PIC X(06) VALUE SPACES.
034400     05  WS-APTC-ELEV                 PIC S9(05) VALUE ZERO.
034500     05  WS-APTC-NAME                 PIC X(30) VALUE SPACES.
034600     05  WS-APTC-COORD-CNT            PIC 9(05) COMP VALUE ZERO.
034700     05  WS-APTC-LAT-SUM              PIC S9(09)V9(06) COMP-3
034800                                       VALUE ZERO.
034900     05  WS-APTC-LON-SUM              PIC S9(09)V9(06) COMP-3
035000                                       VALUE ZERO.
035100     05  FILLER                       PIC X(04).
035200
035300*----------------------------------------------------------------
035400*    COPYBOOKS - PRODUCTION-WIDTH TABLE LAYOUTS
035500*----------------------------------------------------------------
035600 COPY NAVAID.
035700
035800 COPY AIRWAY.
035900
036000 COPY RTEWORK.
036100
036200*----------------------------------------------------------------
036300*    SERIES-EXPANSION MATH WORKING STORAGE (NDP-033) - THIS
036400*    COMPILER LEVEL HAS NO INTRINSIC SIN/COS/ATAN2/SQRT SO THE
036500*    GREAT-CIRCLE FORMULA (R-DIST-1) IS BUILT FROM TAYLOR-SERIES
036600*    AND NEWTON-RAPHSON ROUTINES AGAINST RADIAN ARGUMENTS
036700*----------------------------------------------------------------
036800 01  WS-MATH-CONSTANTS.
036900     05  WS-MATH-PI                   PIC S9(01)V9(09) COMP-3
037000                                       VALUE 3.141592654.
037100     05  WS-MATH-TWO-PI               PIC S9(01)V9(09) COMP-3
037200                                       VALUE 6.283185307.
037300     05  WS-MATH-HALF-PI              PIC S9(01)V9(09) COMP-3
037400                                       VALUE 1.570796327.
037500     05  WS-MATH-DEG-TO-RAD           PIC S9(01)V9(09) COMP-3
037600                                       VALUE 0.017453293.
037700     05  FILLER                       PIC X(04).
037800
037900 01  WS-SERIES-WORK.
038000     05  WS-SER-ARG                   PIC S9(03)V9(09) COMP-3.
038100     05  WS-SER-ARG-SQ                PIC S9(03)V9(09) COMP-3.
038200     05  WS-SER-TERM                  PIC S9(03)V9(09) COMP-3.
038300     05  WS-SER-SUM                   PIC S9(03)V9(09) COMP-3.
038400     05  WS-SER-N                     PIC 9(03) COMP.
038500     05  WS-SER-MAX-N                 PIC 9(03) COMP VALUE 12.
038600     05  WS-SIN-RESULT                PIC S9(01)V9(09) COMP-3.
038700     05  WS-COS-RESULT                PIC S9(01)V9(09) COMP-3.
038800     05  FILLER                       PIC X(04).
038900
039000 01  WS-ATAN-WORK.
039100     05  WS-ATAN-Y                    PIC S9(03)V9(09) COMP-3.
039200     05  WS-ATAN-X                    PIC S9(03)V9(09) COMP-3.
039300     05  WS-ATAN-ABS-Y                PIC S9(03)V9(09) COMP-3.
039400     05  WS-ATAN-ABS-X                PIC S9(03)V9(09) COMP-3.
039500     05  WS-ATAN-RATIO                PIC S9(03)V9(09) COMP-3.
039600     05  WS-ATAN-RATIO-SQ             PIC S9(03)V9(09) COMP-3.
039700     05  WS-ATAN-TERM                 PIC S9(03)V9(09) COMP-3.
039800     05  WS-ATAN-SUM                  PIC S9(03)V9(09) COMP-3.
039900     05  WS-ATAN-N                    PIC 9(03) COMP.
040000     05  WS-ATAN-INVERT-SW            PIC X(01) VALUE 'N'.
040100         88  WS-ATAN-INVERTED             VALUE 'Y'.
040200     05  WS-ATAN2-RESULT              PIC S9(01)V9(09) COMP-3.
040300     05  FILLER                       PIC X(04).
040400
040500 01  WS-SQRT-WORK.
040600     05  WS-SQRT-ARG                  PIC S9(09)V9(09) COMP-3.
040700     05  WS-SQRT-GUESS                PIC S9(09)V9(09) COMP-3.
040800     05  WS-SQRT-PREV-GUESS           PIC S9(09)V9(09) COMP-3.
040900     05  WS-SQRT-ITER                 PIC 9(02) COMP.
041000     05  WS-SQRT-MAX-ITER             PIC 9(02) COMP VALUE 20.
041100     05  WS-SQRT-RESULT               PIC S9(09)V9(09) COMP-3.
041200     05  FILLER                       PIC X(04).
041300
041400*----------------------------------------------------------------
041500*    DISTANCE WORKING STORAGE (R-DIST-1 ARGUMENTS AND RESULT)
041600*----------------------------------------------------------------
041700 01  WS-DIST-WORK.
041800     05  WS-DIST-LAT1                 PIC S9(03)V9(06) COMP-3.
041900     05  WS-DIST-LON1                 PIC S9(03)V9(06) COMP-3.
042000     05  WS-DIST-LAT2                 PIC S9(03)V9(06) COMP-3.
042100     05  WS-DIST-LON2                 PIC S9(03)V9(06) COMP-3.
042200     05  WS-DIST-LAT1-RAD             PIC S9(03)V9(09) COMP-3.
042300     05  WS-DIST-LON1-RAD             PIC S9(03)V9(09) COMP-3.
042400     05  WS-DIST-LAT2-RAD             PIC S9(03)V9(09) COMP-3.
042500     05  WS-DIST-LON2-RAD             PIC S9(03)V9(09) COMP-3.
042600     05  WS-DIST-DLON                 PIC S9(03)V9(09) COMP-3.
042700     05  WS-DIST-SIN-LAT1             PIC S9(01)V9(09) COMP-3.
042800     05  WS-DIST-COS-LAT1             PIC S9(01)V9(09) COMP-3.
042900     05  WS-DIST-SIN-LAT2             PIC S9(01)V9(09) COMP-3.
043000     05  WS-DIST-COS-LAT2             PIC S9(01)V9(09) COMP-3.
043100     05  WS-DIST-SIN-DLON             PIC S9(01)V9(09) COMP-3.
043200     05  WS-DIST-COS-DLON             PIC S9(01)V9(09) COMP-3.
043300     05  WS-DIST-NUM-A                PIC S9(03)V9(09) COMP-3.
043400     05  WS-DIST-NUM-B                PIC S9(03)V9(09) COMP-3.
043500     05  WS-DIST-NUM                  PIC S9(03)V9(09) COMP-3.
043600     05  WS-DIST-DEN                  PIC S9(03)V9(09) COMP-3.
043700     05  WS-DIST-ANGLE-RAD            PIC S9(03)V9(09) COMP-3.
043800     05  WS-DIST-RESULT-NM            PIC S9(07)V9(04) COMP-3.
043900     05  FILLER                       PIC X(04).
044000
044100*----------------------------------------------------------------
044200*    ROUTE-EXPAND WORKING FIELDS NOT HELD IN RTEWORK.CPY
044300*----------------------------------------------------------------
044400 01  WS-RTE-WORK.
044500     05  WS-RTE-CUR-TOKEN             PIC X(30) VALUE SPACES.
044600     05  WS-RTE-FOUND-SW              PIC X(01) VALUE 'N'.
044700         88  WS-RTE-FOUND                 VALUE 'Y'.
044800     05  WS-RTE-BEST-SUB              PIC 9(05) COMP VALUE ZERO.
044900     05  WS-RTE-AWY-FROM-IDENT        PIC X(06) VALUE SPACES.
045000     05  WS-RTE-AWY-TO-IDENT          PIC X(06) VALUE SPACES.
045100     05  WS-RTE-AWY-DIRECTION         PIC X(01) VALUE SPACE.
045200         88  WS-RTE-AWY-FORWARD           VALUE 'F'.
045300         88  WS-RTE-AWY-REVERSE           VALUE 'R'.
045400     05  WS-RTE-SORT-I                PIC 9(03) COMP VALUE ZERO.
045500     05  WS-RTE-SORT-J                PIC 9(03) COMP VALUE ZERO.
045600     05  WS-RTE-SORT-HOLD-SUB         PIC 9(05) COMP VALUE ZERO.
045700     05  WS-RTE-SORT-HOLD-DIST        PIC S9(07)V9(04) COMP-3.
045800     05  WS-RTE-NEXT-SUB              PIC 9(03) COMP VALUE ZERO.
045900     05  WS-RTE-NEXT2-SUB             PIC 9(03) COMP VALUE ZERO.
046000     05  FILLER                       PIC X(04).
046100
046200*----------------------------------------------------------------
046300*    TRACE / DISPLAY WORK (UPSI-0 OPTIONAL DIAGNOSTIC TRACE)
046400*----------------------------------------------------------------
046500 01  WS-TRACE-LINE                    PIC X(80) VALUE SPACES.
046600
046700*----------------------------------------------------------------
046800*    REMAINDER-OF-LINE SPLIT WORK (NAV-NAME, APT-NAME FIELDS)
046900*----------------------------------------------------------------
047000 01  WS-SPLIT-WORK.
047100     05  WS-SPLIT-PTR                 PIC 9(03) COMP VALUE 1.
047200     05  WS-SPLIT-REMAINDER           PIC X(60) VALUE SPACES.
047300     05  FILLER                       PIC X(04).
047400
047500*----------------------------------------------------------------
047600*    AIRWAY-LOOKUP WORKING STORAGE (PARAGRAPHS 200000-202000)
047700*----------------------------------------------------------------
047800 01  WS-ALK-ARGS.
047900     05  WS-ALK-AIRWAY-IDENT          PIC X(06) VALUE SPACES.
048000     05  WS-ALK-SOURCE-IDENT          PIC X(06) VALUE SPACES.
048100     05  WS-ALK-DEST-IDENT            PIC X(06) VALUE SPACES.
048200     05  FILLER                       PIC X(04).
048300
048400 01  WS-ALK-STATE.
048500     05  WS-ALK-FOUND-SW              PIC X(01) VALUE 'N'.
048600         88  WS-ALK-FOUND                 VALUE 'Y'.
048700     05  WS-ALK-SEEN-SOURCE-SW        PIC X(01) VALUE 'N'.
048800         88  WS-ALK-SEEN-SOURCE            VALUE 'Y'.
048900     05  WS-ALK-SEEN-DEST-SW          PIC X(01) VALUE 'N'.
049000         88  WS-ALK-SEEN-DEST              VALUE 'Y'.
049100     05  WS-ALK-DIRECTION             PIC X(01) VALUE SPACE.
049200         88  WS-ALK-DIR-FORWARD           VALUE 'F'.
049300         88  WS-ALK-DIR-REVERSE           VALUE 'R'.
049400     05  WS-ALK-CNT                   PIC 9(03) COMP VALUE ZERO.
049500     05  WS-ALK-RESULT
049600                         OCCURS 1 TO 100 TIMES
049700                         DEPENDING ON WS-ALK-CNT
049800                         INDEXED BY IDX-ALK-RESULT.
049900         10  ALK-RESULT-IDENT         PIC X(06).
050000         10  ALK-RESULT-LAT           PIC S9(03)V9(06) COMP-3.
050100         10  ALK-RESULT-LON           PIC S9(03)V9(06) COMP-3.
050200         10  FILLER                   PIC X(02).
050300
050400*****************************************************************
050500*    PROCEDURE DIVISION                                         *
050600*****************************************************************
050700 PROCEDURE DIVISION.
050800
050900 MAIN-PARAGRAPH.
051000     PERFORM 100000-BEGN-OPEN-NAVDATA-FILES
051100         THRU 100000-ENDN-OPEN-NAVDATA-FILES.
051200
051300     IF WS-ABEND
051400         PERFORM 900000-BEGN-FINISH-PROGRAM
051500             THRU 900000-ENDN-FINISH-PROGRAM
051600         STOP RUN
051700     END-IF.
051800
051900     PERFORM 101000-BEGN-SKIP-FILE-HEADER
052000         THRU 101000-ENDN-SKIP-FILE-HEADER.
052100
052200     PERFORM 110000-BEGN-LOAD-AWY-FILE
052300         THRU 110000-ENDN-LOAD-AWY-FILE.
052400     PERFORM 120000-BEGN-CHAIN-AIRWAYS
052500         THRU 120000-ENDN-CHAIN-AIRWAYS.
052600     PERFORM 130000-BEGN-LOAD-FIX-FILE
052700         THRU 130000-ENDN-LOAD-FIX-FILE.
052800     PERFORM 140000-BEGN-LOAD-NAV-FILE
052900         THRU 140000-ENDN-LOAD-NAV-FILE.
053000     PERFORM 150000-BEGN-LOAD-APT-FILE
053100         THRU 150000-ENDN-LOAD-APT-FILE.
053200
053300     IF WS-ABEND
053400         PERFORM 900000-BEGN-FINISH-PROGRAM
053500             THRU 900000-ENDN-FINISH-PROGRAM
053600         STOP RUN
053700     END-IF.
053800
053900     PERFORM 400000-BEGN-EXPAND-ROUTE
054000         THRU 400000-ENDN-EXPAND-ROUTE.
054100
054200     PERFORM 480000-BEGN-WRITE-RESULT
054300         THRU 480000-ENDN-WRITE-RESULT.
054400
054500     PERFORM 900000-BEGN-FINISH-PROGRAM
054600         THRU 900000-ENDN-FINISH-PROGRAM.
054700
054800     STOP RUN.
054900
055000*----------------------------------------------------------------
055100*    100000  OPEN THE FOUR NAVDATA INPUT FILES AND THE ROUTE
055200*             INPUT FILE.  NDP-001 ORIGINAL - IF ANY FILE CANNOT
055300*             BE OPENED THE RUN ABENDS, THE RESULT FILE IS NEVER
055400*             OPENED OR WRITTEN.
055500*----------------------------------------------------------------
055600 100000-BEGN-OPEN-NAVDATA-FILES.
055700     MOVE 'N' TO WS-ABEND-SW.
055800
055900     OPEN INPUT AWYDATA.
056000     IF WS-FS-AWYDATA NOT = '00'
056100         MOVE 'Y' TO WS-ABEND-SW
056200         MOVE 'UNABLE TO OPEN AWYDATA' TO WS-ABEND-MESSAGE
056300         GO TO 100000-ENDN-OPEN-NAVDATA-FILES
056400     END-IF.
056500
056600     OPEN INPUT FIXDATA.
056700     IF WS-FS-FIXDATA NOT = '00'
056800         MOVE 'Y' TO WS-ABEND-SW
056900         MOVE 'UNABLE TO OPEN FIXDATA' TO WS-ABEND-MESSAGE
057000         GO TO 100000-ENDN-OPEN-NAVDATA-FILES
057100     END-IF.
057200
057300     OPEN INPUT NAVDATA.
057400     IF WS-FS-NAVDATA NOT = '00'
057500         MOVE 'Y' TO WS-ABEND-SW
057600         MOVE 'UNABLE TO OPEN NAVDATA' TO WS-ABEND-MESSAGE
057700         GO TO 100000-ENDN-OPEN-NAVDATA-FILES
057800     END-IF.
057900
058000     OPEN INPUT APTDATA.
058100     IF WS-FS-APTDATA NOT = '00'
058200         MOVE 'Y' TO WS-ABEND-SW
058300         MOVE 'UNABLE TO OPEN APTDATA' TO WS-ABEND-MESSAGE
058400         GO TO 100000-ENDN-OPEN-NAVDATA-FILES
058500     END-IF.
058600
058700     OPEN INPUT RTEIN.
058800     IF WS-FS-RTEIN NOT = '00'
058900         MOVE 'Y' TO WS-ABEND-SW
059000         MOVE 'UNABLE TO OPEN RTEIN' TO WS-ABEND-MESSAGE
059100         GO TO 100000-ENDN-OPEN-NAVDATA-FILES
059200     END-IF.
059300
059400     OPEN OUTPUT RTEOUT.
059500     IF WS-FS-RTEOUT NOT = '00'
059600         MOVE 'Y' TO WS-ABEND-SW
059700         MOVE 'UNABLE TO OPEN RTEOUT' TO WS-ABEND-MESSAGE
059800     END-IF.
059900
060000 100000-ENDN-OPEN-NAVDATA-FILES.
060100     EXIT.
060200
060300*----------------------------------------------------------------
060400*    101000  EACH NAVDATA FILE CARRIES THREE HEADING LINES
060500*             AHEAD OF THE FIRST DATA RECORD.  R-VAL NOTE - THE
060600*             CONTENT OF THE HEADING LINES IS NEVER EXAMINED.
060700*----------------------------------------------------------------
060800 101000-BEGN-SKIP-FILE-HEADER.
060900     PERFORM 101100-READ-ONE-AWY-HEADER-LINE 3 TIMES.
061000     PERFORM 101200-READ-ONE-FIX-HEADER-LINE 3 TIMES.
061100     PERFORM 101300-READ-ONE-NAV-HEADER-LINE 3 TIMES.
061200     PERFORM 101400-READ-ONE-APT-HEADER-LINE 3 TIMES.
061300
061400 101000-ENDN-SKIP-FILE-HEADER.
061500     EXIT.
061600
061700 101100-READ-ONE-AWY-HEADER-LINE.
061800     READ AWYDATA INTO WS-CUR-LINE.
061900
062000 101200-READ-ONE-FIX-HEADER-LINE.
062100     READ FIXDATA INTO WS-CUR-LINE.
062200
062300 101300-READ-ONE-NAV-HEADER-LINE.
062400     READ NAVDATA INTO WS-CUR-LINE.
062500
062600 101400-READ-ONE-APT-HEADER-LINE.
062700     READ APTDATA INTO WS-CUR-LINE.
062800
062900*----------------------------------------------------------------
063000*    190000  SPLIT WS-CUR-LINE ON BLANKS INTO WS-TOK.  CALLED
063100*             FROM EVERY LOAD PARAGRAPH BEFORE FIELD EXTRACTION.
063200*             NDP-001 ORIGINAL - GENERALISED NDP-048 WHEN THE
063300*             AIRPORT RECORD VARIANTS WERE ADDED.
063400*----------------------------------------------------------------
063500 190000-BEGN-TOKENIZE-LINE.
063600     MOVE ZERO TO WS-TOK-CNT.
063700     UNSTRING WS-CUR-LINE DELIMITED BY ALL SPACES
063800         INTO WS-TOK-TEXT(1)  WS-TOK-TEXT(2)  WS-TOK-TEXT(3)
063900              WS-TOK-TEXT(4)  WS-TOK-TEXT(5)  WS-TOK-TEXT(6)
064000              WS-TOK-TEXT(7)  WS-TOK-TEXT(8)  WS-TOK-TEXT(9)
064100              WS-TOK-TEXT(10) WS-TOK-TEXT(11) WS-TOK-TEXT(12)
064200              WS-TOK-TEXT(13) WS-TOK-TEXT(14) WS-TOK-TEXT(15)
064300              WS-TOK-TEXT(16) WS-TOK-TEXT(17) WS-TOK-TEXT(18)
064400              WS-TOK-TEXT(19) WS-TOK-TEXT(20) WS-TOK-TEXT(21)
064500              WS-TOK-TEXT(22) WS-TOK-TEXT(23) WS-TOK-TEXT(24)
064600              WS-TOK-TEXT(25) WS-TOK-TEXT(26) WS-TOK-TEXT(27)
064700              WS-TOK-TEXT(28) WS-TOK-TEXT(29) WS-TOK-TEXT(30)
064800         TALLYING IN WS-TOK-CNT.
064900
065000 190000-ENDN-TOKENIZE-LINE.
065100     EXIT.
065200
065300*----------------------------------------------------------------
065400*    190500  R-VAL-1 - COMPARE THE TOKEN COUNT JUST SPLIT
065500*             AGAINST THE EXPECTED COUNT FOR THIS RECORD KIND.
065600*             ON MISMATCH ABEND, NAMING FILE/LINE/GOT/EXPECTED.
065700*----------------------------------------------------------------
065800 190500-BEGN-CHECK-TOKEN-COUNT.
065900     IF WS-TOK-CNT NOT = WS-VAL-EXP-CNT
066000         MOVE WS-TOK-CNT TO WS-VAL-GOT-CNT
066100         MOVE 'Y' TO WS-ABEND-SW
066200         STRING 'BAD TOKEN COUNT IN ' DELIMITED BY SIZE
066300                WS-VAL-FILE-NAME      DELIMITED BY SPACE
066400                ' LINE '               DELIMITED BY SIZE
066500                WS-VAL-LINE-NO         DELIMITED BY SIZE
066600                ' GOT '                DELIMITED BY SIZE
066700                WS-VAL-GOT-CNT         DELIMITED BY SIZE
066800                ' EXPECTED '           DELIMITED BY SIZE
066900                WS-VAL-EXP-CNT         DELIMITED BY SIZE
067000           INTO WS-ABEND-MESSAGE
067100     END-IF.
067200
067300 190500-ENDN-CHECK-TOKEN-COUNT.
067400     EXIT.
067500
067600*----------------------------------------------------------------
067700*    510000  CONVERT A TOKEN'S TEXT INTO A SIGNED FIXED-POINT
067800*             VALUE.  NDP-001 ORIGINAL.  WALKS THE TOKEN ONE
067900*             CHARACTER AT A TIME BECAUSE THIS COMPILER LEVEL
068000*             HAS NO NUMVAL AND THE TOKEN TEXT (WHICH MAY CARRY
068100*             A LEADING SIGN AND A DECIMAL POINT) CANNOT SAFELY
068200*             BE REDEFINED AS A NUMERIC PICTURE.
068300*----------------------------------------------------------------
068400 510000-BEGN-CONVERT-TOKEN.
068500     MOVE ZERO  TO WS-NC-INT-VALUE.
068600     MOVE ZERO  TO WS-NC-DEC-VALUE.
068700     MOVE 1     TO WS-NC-DEC-SCALE.
068800     MOVE '+'   TO WS-NC-SIGN.
068900     MOVE 'N'   TO WS-NC-SEEN-POINT-SW.
069000     MOVE ZERO  TO WS-NC-POS.
069100
069200     PERFORM 510100-FIND-TOKEN-LENGTH
069300         THRU 510100-FIND-TOKEN-LENGTH-EXIT.
069400
069500     PERFORM 510010-SCAN-ONE-CHARACTER
069600         THRU 510010-SCAN-ONE-CHARACTER-EXIT
069700         UNTIL WS-NC-POS >= WS-NC-INPUT-LEN.
069800
069900     PERFORM 510200-COMBINE-INT-AND-DEC
070000         THRU 510200-COMBINE-INT-AND-DEC-EXIT.
070100
070200 510000-ENDN-CONVERT-TOKEN.
070300     EXIT.
070400
070500 510010-SCAN-ONE-CHARACTER.
070600     ADD 1 TO WS-NC-POS.
070700     MOVE WS-NC-INPUT(WS-NC-POS:1) TO WS-NC-CHAR.
070800
070900     IF WS-NC-CHAR = '-' AND WS-NC-POS = 1
071000         MOVE '-' TO WS-NC-SIGN
071100         GO TO 510010-SCAN-ONE-CHARACTER-EXIT
071200     END-IF.
071300
071400     IF WS-NC-CHAR = '+' AND WS-NC-POS = 1
071500         GO TO 510010-SCAN-ONE-CHARACTER-EXIT
071600     END-IF.
071700
071800     IF WS-NC-CHAR = '.'
071900         MOVE 'Y' TO WS-NC-SEEN-POINT-SW
072000         GO TO 510010-SCAN-ONE-CHARACTER-EXIT
072100     END-IF.
072200
072300     MOVE WS-NC-CHAR TO WS-NC-DIGIT-CHAR.
072400
072500     IF WS-NC-SEEN-POINT
072600         COMPUTE WS-NC-DEC-SCALE = WS-NC-DEC-SCALE * 10
072700         COMPUTE WS-NC-DEC-VALUE =
072800                 (WS-NC-DEC-VALUE * 10) + WS-NC-DIGIT-NUM
072900     ELSE
073000         COMPUTE WS-NC-INT-VALUE =
073100                 (WS-NC-INT-VALUE * 10) + WS-NC-DIGIT-NUM
073200     END-IF.
073300
073400 510010-SCAN-ONE-CHARACTER-EXIT.
073500     EXIT.
073600
073700 510200-COMBINE-INT-AND-DEC.
073800     COMPUTE WS-NC-RESULT =
073900             WS-NC-INT-VALUE + (WS-NC-DEC-VALUE / WS-NC-DEC-SCALE).
074000     IF WS-NC-SIGN = '-'
074100         COMPUTE WS-NC-RESULT = WS-NC-RESULT * -1
074200     END-IF.
074300
074400 510200-COMBINE-INT-AND-DEC-EXIT.
074500     EXIT.
074600
074700 510100-FIND-TOKEN-LENGTH.
074800     MOVE ZERO TO WS-NC-INPUT-LEN.
074900     INSPECT WS-NC-INPUT TALLYING WS-NC-INPUT-LEN
075000         FOR CHARACTERS BEFORE INITIAL SPACE.
075100
075200 510100-FIND-TOKEN-LENGTH-EXIT.
075300     EXIT.
075400
075500*----------------------------------------------------------------
075600*    110000  READ THE AIRWAY SEGMENT FILE.  EACH RECORD NAMES
075700*             ONE OR MORE AIRWAY IDENTIFIERS (AWY-IDENTS, '-'
075800*             SEPARATED); THE SEGMENT IS STORED ONCE PER NAMED
075900*             IDENTIFIER IN WS-RAWSEG FOR THE CHAINING STEP
076000*             (120000 SERIES) THAT RUNS AFTER THIS FILE IS READ.
076100*----------------------------------------------------------------
076200 110000-BEGN-LOAD-AWY-FILE.
076300     MOVE 'N' TO WS-AWY-EOF-SW.
076400     MOVE 'AWYDATA'   TO WS-VAL-FILE-NAME.
076500     MOVE ZERO        TO WS-VAL-LINE-NO.
076600     MOVE 10          TO WS-VAL-EXP-CNT.
076700
076800 110000-READ-NEXT-AWY-RECORD.
076900     READ AWYDATA INTO WS-CUR-LINE
077000         AT END
077100             MOVE 'Y' TO WS-AWY-EOF-SW
077200             GO TO 110000-ENDN-LOAD-AWY-FILE
077300     END-READ.
077400     ADD 1 TO WS-VAL-LINE-NO.
077500
077600     IF WS-CUR-LINE(1:120) = SPACES
077700         GO TO 110000-READ-NEXT-AWY-RECORD
077800     END-IF.
077900
078000     PERFORM 190000-BEGN-TOKENIZE-LINE
078100         THRU 190000-ENDN-TOKENIZE-LINE.
078200
078300     IF WS-TOK-CNT = 1 AND WS-TOK-TEXT(1) = '99'
078400         MOVE 'Y' TO WS-AWY-EOF-SW
078500         GO TO 110000-ENDN-LOAD-AWY-FILE
078600     END-IF.
078700
078800     PERFORM 190500-BEGN-CHECK-TOKEN-COUNT
078900         THRU 190500-ENDN-CHECK-TOKEN-COUNT.
079000     IF WS-ABEND
079100         GO TO 110000-ENDN-LOAD-AWY-FILE
079200     END-IF.
079300
079400     PERFORM 112000-BEGN-PARSE-AWY-RECORD
079500         THRU 112000-ENDN-PARSE-AWY-RECORD.
079600     IF WS-ABEND
079700         GO TO 110000-ENDN-LOAD-AWY-FILE
079800     END-IF.
079900
080000     PERFORM 113000-BEGN-STORE-AWY-SEGMENT
080100         THRU 113000-ENDN-STORE-AWY-SEGMENT.
080200
080300     GO TO 110000-READ-NEXT-AWY-RECORD.
080400
080500 110000-ENDN-LOAD-AWY-FILE.
080600     EXIT.
080700
080800*----------------------------------------------------------------
080900*    112000  EXTRACT THE 10 AWY TOKENS INTO WS-AWY-PARSE.
081000*             R-VAL-3 - TYPE TOKEN MUST BE 1 (LOW) OR 2 (HIGH).
081100*----------------------------------------------------------------
081200 112000-BEGN-PARSE-AWY-RECORD.
081300     MOVE WS-TOK-TEXT(1) TO WS-AWYP-WPT1-IDENT.
081400
081500     MOVE WS-TOK-TEXT(2) TO WS-NC-INPUT.
081600     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
081700     MOVE WS-NC-RESULT TO WS-AWYP-WPT1-LAT.
081800
081900     MOVE WS-TOK-TEXT(3) TO WS-NC-INPUT.
082000     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
082100     MOVE WS-NC-RESULT TO WS-AWYP-WPT1-LON.
082200
082300     MOVE WS-TOK-TEXT(4) TO WS-AWYP-WPT2-IDENT.
082400
082500     MOVE WS-TOK-TEXT(5) TO WS-NC-INPUT.
082600     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
082700     MOVE WS-NC-RESULT TO WS-AWYP-WPT2-LAT.
082800
082900     MOVE WS-TOK-TEXT(6) TO WS-NC-INPUT.
083000     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
083100     MOVE WS-NC-RESULT TO WS-AWYP-WPT2-LON.
083200
083300     MOVE WS-TOK-TEXT(7) TO WS-NC-INPUT.
083400     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
083500     MOVE WS-NC-RESULT-INT TO WS-AWYP-TYPE.
083600     IF WS-AWYP-TYPE NOT = 1 AND WS-AWYP-TYPE NOT = 2
083700         MOVE 'Y' TO WS-ABEND-SW
083800         STRING 'BAD AWY TYPE TOKEN IN AWYDATA LINE '
083900                DELIMITED BY SIZE
084000                WS-VAL-LINE-NO DELIMITED BY SIZE
084100           INTO WS-ABEND-MESSAGE
084200         GO TO 112000-ENDN-PARSE-AWY-RECORD
084300     END-IF.
084400
084500     MOVE WS-TOK-TEXT(8) TO WS-NC-INPUT.
084600     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
084700     MOVE WS-NC-RESULT-INT TO WS-AWYP-BASE.
084800
084900     MOVE WS-TOK-TEXT(9) TO WS-NC-INPUT.
085000     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
085100     MOVE WS-NC-RESULT-INT TO WS-AWYP-TOP.
085200
085300     MOVE WS-TOK-TEXT(10) TO WS-AWYP-IDENTS-TEXT.
085400     PERFORM 112500-BEGN-SPLIT-AWY-IDENTS
085500         THRU 112500-ENDN-SPLIT-AWY-IDENTS.
085600
085700 112000-ENDN-PARSE-AWY-RECORD.
085800     EXIT.
085900
086000*----------------------------------------------------------------
086100*    112500  SPLIT THE AWY-IDENTS TOKEN ON '-' INTO THE LIST
086200*             OF AIRWAY IDENTIFIERS THIS SEGMENT BELONGS TO.
086300*----------------------------------------------------------------
086400 112500-BEGN-SPLIT-AWY-IDENTS.
086500     MOVE ZERO TO WS-AWYP-IDENT-CNT.
086600     UNSTRING WS-AWYP-IDENTS-TEXT DELIMITED BY '-'
086700         INTO WS-AWYP-ONE-IDENT(1) WS-AWYP-ONE-IDENT(2)
086800              WS-AWYP-ONE-IDENT(3) WS-AWYP-ONE-IDENT(4)
086900              WS-AWYP-ONE-IDENT(5) WS-AWYP-ONE-IDENT(6)
087000              WS-AWYP-ONE-IDENT(7) WS-AWYP-ONE-IDENT(8)
087100              WS-AWYP-ONE-IDENT(9) WS-AWYP-ONE-IDENT(10)
087200         TALLYING IN WS-AWYP-IDENT-CNT.
087300
087400 112500-ENDN-SPLIT-AWY-IDENTS.
087500     EXIT.
087600
087700*----------------------------------------------------------------
087800*    113000  STORE ONE RAW SEGMENT ENTRY PER AIRWAY IDENTIFIER
087900*             NAMED ON THIS RECORD (A SEGMENT NAMING N AIRWAYS
088000*             IS STORED N TIMES).
088100*----------------------------------------------------------------
088200 113000-BEGN-STORE-AWY-SEGMENT.
088300     PERFORM 113010-STORE-ONE-RAWSEG
088400         VARYING IDX-AWYP-IDENT FROM 1 BY 1
088500         UNTIL IDX-AWYP-IDENT > WS-AWYP-IDENT-CNT.
088600
088700 113000-ENDN-STORE-AWY-SEGMENT.
088800     EXIT.
088900
089000 113010-STORE-ONE-RAWSEG.
089100     ADD 1 TO WS-RAWSEG-CNT.
089200     SET IDX-RAWSEG TO WS-RAWSEG-CNT.
089300     MOVE WS-AWYP-ONE-IDENT(IDX-AWYP-IDENT)
089400                                  TO RAWSEG-AWY-IDENT(IDX-RAWSEG).
089500     MOVE WS-AWYP-TYPE            TO RAWSEG-TYPE(IDX-RAWSEG).
089600     MOVE WS-AWYP-WPT1-IDENT      TO RAWSEG-WPT1-IDENT(IDX-RAWSEG).
089700     MOVE WS-AWYP-WPT1-LAT        TO RAWSEG-WPT1-LAT(IDX-RAWSEG).
089800     MOVE WS-AWYP-WPT1-LON        TO RAWSEG-WPT1-LON(IDX-RAWSEG).
089900     MOVE WS-AWYP-WPT2-IDENT      TO RAWSEG-WPT2-IDENT(IDX-RAWSEG).
090000     MOVE WS-AWYP-WPT2-LAT        TO RAWSEG-WPT2-LAT(IDX-RAWSEG).
090100     MOVE WS-AWYP-WPT2-LON        TO RAWSEG-WPT2-LON(IDX-RAWSEG).
090200     MOVE WS-AWYP-BASE            TO RAWSEG-BASE(IDX-RAWSEG).
090300     MOVE WS-AWYP-TOP             TO RAWSEG-TOP(IDX-RAWSEG).
090400     MOVE 'N'                     TO RAWSEG-USED-SW(IDX-RAWSEG).
090500
090600*----------------------------------------------------------------
090700*    120000  CHAIN THE RAW AWY SEGMENTS INTO ORDERED AIRWAYS
090800*             (R-AWY-CHAIN).  WHILE UNUSED SEGMENTS REMAIN,
090900*             START A NEW AIRWAY FROM THE FIRST UNUSED SEGMENT,
091000*             EXTEND IT FORWARD FROM ITS LAST WAYPOINT, THEN
091100*             BACKWARD FROM ITS FIRST, REPEATING FORWARD AFTER
091200*             EVERY SUCCESSFUL BACKWARD SPLICE, UNTIL NEITHER
091300*             DIRECTION MATCHES.
091400*----------------------------------------------------------------
091500 120000-BEGN-CHAIN-AIRWAYS.
091600 120000-FIND-UNUSED-SEGMENT.
091700     PERFORM 121000-BEGN-FIND-FIRST-UNUSED
091800         THRU 121000-ENDN-FIND-FIRST-UNUSED.
091900     IF NOT WS-RTE-FOUND
092000         GO TO 120000-ENDN-CHAIN-AIRWAYS
092100     END-IF.
092200
092300     PERFORM 122000-BEGN-START-NEW-AIRWAY
092400         THRU 122000-ENDN-START-NEW-AIRWAY.
092500
092600 120000-EXTEND-LOOP.
092700     PERFORM 123000-BEGN-EXTEND-FORWARD
092800         THRU 123000-ENDN-EXTEND-FORWARD.
092900     IF WS-RTE-FOUND
093000         GO TO 120000-EXTEND-LOOP
093100     END-IF.
093200
093300     PERFORM 124000-BEGN-EXTEND-BACKWARD
093400         THRU 124000-ENDN-EXTEND-BACKWARD.
093500     IF WS-RTE-FOUND
093600         GO TO 120000-EXTEND-LOOP
093700     END-IF.
093800
093900     GO TO 120000-FIND-UNUSED-SEGMENT.
094000
094100 120000-ENDN-CHAIN-AIRWAYS.
094200     EXIT.
094300
094400*----------------------------------------------------------------
094500*    121000  LOCATE THE FIRST UNUSED RAW SEGMENT.  WS-RTE-FOUND
094600*             IS USED HERE AS A GENERAL-PURPOSE FOUND SWITCH
094700*             FOR THE WHOLE 120000 SERIES (NO RELATION TO
094800*             ROUTE-EXPAND - SAME WORKING-STORAGE ITEM, REUSED).
094900*----------------------------------------------------------------
095000 121000-BEGN-FIND-FIRST-UNUSED.
095100     MOVE 'N' TO WS-RTE-FOUND-SW.
095200     SET IDX-RAWSEG TO 1.
095300
095400 121000-TEST-ONE-SEGMENT.
095500     IF IDX-RAWSEG > WS-RAWSEG-CNT
095600         GO TO 121000-ENDN-FIND-FIRST-UNUSED
095700     END-IF.
095800     IF NOT RAWSEG-USED(IDX-RAWSEG)
095900         MOVE 'Y' TO WS-RTE-FOUND-SW
096000         GO TO 121000-ENDN-FIND-FIRST-UNUSED
096100     END-IF.
096200     SET IDX-RAWSEG UP BY 1.
096300     GO TO 121000-TEST-ONE-SEGMENT.
096400
096500 121000-ENDN-FIND-FIRST-UNUSED.
096600     EXIT.
096700
096800*----------------------------------------------------------------
096900*    122000  START A NEW AIRWAY TABLE ENTRY FROM THE SEGMENT AT
097000*             IDX-RAWSEG (LOCATED BY 121000).  WAYPOINT 1 CARRIES
097100*             THE SEGMENT'S BASE/TOP (THE LEG LEAVING IT);
097200*             WAYPOINT 2'S BASE/TOP ARE LEFT UNSET.
097300*----------------------------------------------------------------
097400 122000-BEGN-START-NEW-AIRWAY.
097500     ADD 1 TO WS-AWYTAB-CNT.
097600     SET IDX-AWYTAB TO WS-AWYTAB-CNT.
097700
097800     MOVE RAWSEG-AWY-IDENT(IDX-RAWSEG) TO AWYTAB-IDENT(IDX-AWYTAB).
097900     MOVE RAWSEG-TYPE(IDX-RAWSEG)      TO AWYTAB-AWY-TYPE(IDX-AWYTAB).
098000     MOVE 2 TO AWYTAB-WPT-CNT(IDX-AWYTAB).
098100
098200     MOVE RAWSEG-WPT1-IDENT(IDX-RAWSEG)
098300                             TO AWYTAB-WPT-IDENT(IDX-AWYTAB,1).
098400     MOVE RAWSEG-WPT1-LAT(IDX-RAWSEG)
098500                             TO AWYTAB-WPT-LAT(IDX-AWYTAB,1).
098600     MOVE RAWSEG-WPT1-LON(IDX-RAWSEG)
098700                             TO AWYTAB-WPT-LON(IDX-AWYTAB,1).
098800     MOVE RAWSEG-BASE(IDX-RAWSEG)  TO AWYTAB-WPT-BASE(IDX-AWYTAB,1).
098900     MOVE RAWSEG-TOP(IDX-RAWSEG)   TO AWYTAB-WPT-TOP(IDX-AWYTAB,1).
099000     MOVE 'Y'                      TO AWYTAB-WPT-BT-SET(IDX-AWYTAB,1).
099100
099200     MOVE RAWSEG-WPT2-IDENT(IDX-RAWSEG)
099300                             TO AWYTAB-WPT-IDENT(IDX-AWYTAB,2).
099400     MOVE RAWSEG-WPT2-LAT(IDX-RAWSEG)
099500                             TO AWYTAB-WPT-LAT(IDX-AWYTAB,2).
099600     MOVE RAWSEG-WPT2-LON(IDX-RAWSEG)
099700                             TO AWYTAB-WPT-LON(IDX-AWYTAB,2).
099800     MOVE 'N'                      TO AWYTAB-WPT-BT-SET(IDX-AWYTAB,2).
099900
100000     MOVE 'Y' TO RAWSEG-USED-SW(IDX-RAWSEG).
100100
100200 122000-ENDN-START-NEW-AIRWAY.
100300     EXIT.
100400
100500*----------------------------------------------------------------
100600*    123000  EXTEND THE CURRENT AIRWAY (IDX-AWYTAB) FORWARD -
100700*             SEARCH UNUSED SEGMENTS OF THE SAME TYPE SHARING AN
100800*             ENDPOINT (IDENT AND COORDINATES) WITH THE AIRWAY'S
100900*             LAST WAYPOINT, AND SPLICE THE OTHER ENDPOINT ON.
101000*----------------------------------------------------------------
101100 123000-BEGN-EXTEND-FORWARD.
101200     MOVE 'N' TO WS-RTE-FOUND-SW.
101300     SET IDX-RAWSEG TO 1.
101400
101500 123000-TEST-ONE-SEGMENT.
101600     IF IDX-RAWSEG > WS-RAWSEG-CNT
101700         GO TO 123000-ENDN-EXTEND-FORWARD
101800     END-IF.
101900     IF RAWSEG-USED(IDX-RAWSEG)
102000         GO TO 123000-NEXT-SEGMENT
102100     END-IF.
102200     IF RAWSEG-TYPE(IDX-RAWSEG) NOT = AWYTAB-AWY-TYPE(IDX-AWYTAB)
102300         GO TO 123000-NEXT-SEGMENT
102400     END-IF.
102500
102600     SET IDX-AWYTAB-WPT TO AWYTAB-WPT-CNT(IDX-AWYTAB).
102700
102800     IF RAWSEG-WPT1-IDENT(IDX-RAWSEG) =
102900                   AWYTAB-WPT-IDENT(IDX-AWYTAB,IDX-AWYTAB-WPT)
103000        AND RAWSEG-WPT1-LAT(IDX-RAWSEG) =
103100                   AWYTAB-WPT-LAT-COMP(IDX-AWYTAB,IDX-AWYTAB-WPT)
103200        AND RAWSEG-WPT1-LON(IDX-RAWSEG) =
103300                   AWYTAB-WPT-LON-COMP(IDX-AWYTAB,IDX-AWYTAB-WPT)
103400         MOVE 'F' TO WS-RTE-AWY-DIRECTION
103500         MOVE 'Y' TO WS-RTE-FOUND-SW
103600         GO TO 123000-SPLICE-MATCH
103700     END-IF.
103800
103900     IF RAWSEG-WPT2-IDENT(IDX-RAWSEG) =
104000                   AWYTAB-WPT-IDENT(IDX-AWYTAB,IDX-AWYTAB-WPT)
104100        AND RAWSEG-WPT2-LAT(IDX-RAWSEG) =
104200                   AWYTAB-WPT-LAT-COMP(IDX-AWYTAB,IDX-AWYTAB-WPT)
104300        AND RAWSEG-WPT2-LON(IDX-RAWSEG) =
104400                   AWYTAB-WPT-LON-COMP(IDX-AWYTAB,IDX-AWYTAB-WPT)
104500         MOVE 'R' TO WS-RTE-AWY-DIRECTION
104600         MOVE 'Y' TO WS-RTE-FOUND-SW
104700         GO TO 123000-SPLICE-MATCH
104800     END-IF.
104900
105000 123000-NEXT-SEGMENT.
105100     SET IDX-RAWSEG UP BY 1.
105200     GO TO 123000-TEST-ONE-SEGMENT.
105300
105400 123000-SPLICE-MATCH.
105500*        THE LAST WAYPOINT NOW TAKES THE SEGMENT'S BASE/TOP -
105600*        IT IS NO LONGER THE END OF THE CHAIN
105700     MOVE RAWSEG-BASE(IDX-RAWSEG)
105800                      TO AWYTAB-WPT-BASE(IDX-AWYTAB,IDX-AWYTAB-WPT).
105900     MOVE RAWSEG-TOP(IDX-RAWSEG)
106000                      TO AWYTAB-WPT-TOP(IDX-AWYTAB,IDX-AWYTAB-WPT).
106100     MOVE 'Y'
106200                      TO AWYTAB-WPT-BT-SET(IDX-AWYTAB,IDX-AWYTAB-WPT).
106300
106400     ADD 1 TO AWYTAB-WPT-CNT(IDX-AWYTAB).
106500     SET IDX-AWYTAB-WPT TO AWYTAB-WPT-CNT(IDX-AWYTAB).
106600
106700     IF WS-RTE-AWY-FORWARD
106800         MOVE RAWSEG-WPT2-IDENT(IDX-RAWSEG)
106900                       TO AWYTAB-WPT-IDENT(IDX-AWYTAB,IDX-AWYTAB-WPT)
107000         MOVE RAWSEG-WPT2-LAT(IDX-RAWSEG)
107100                       TO AWYTAB-WPT-LAT(IDX-AWYTAB,IDX-AWYTAB-WPT)
107200         MOVE RAWSEG-WPT2-LON(IDX-RAWSEG)
107300                       TO AWYTAB-WPT-LON(IDX-AWYTAB,IDX-AWYTAB-WPT)
107400     ELSE
107500         MOVE RAWSEG-WPT1-IDENT(IDX-RAWSEG)
107600                       TO AWYTAB-WPT-IDENT(IDX-AWYTAB,IDX-AWYTAB-WPT)
107700         MOVE RAWSEG-WPT1-LAT(IDX-RAWSEG)
107800                       TO AWYTAB-WPT-LAT(IDX-AWYTAB,IDX-AWYTAB-WPT)
107900         MOVE RAWSEG-WPT1-LON(IDX-RAWSEG)
108000                       TO AWYTAB-WPT-LON(IDX-AWYTAB,IDX-AWYTAB-WPT)
108100     END-IF.
108200     MOVE 'N' TO AWYTAB-WPT-BT-SET(IDX-AWYTAB,IDX-AWYTAB-WPT).
108300
108400     MOVE 'Y' TO RAWSEG-USED-SW(IDX-RAWSEG).
108500
108600 123000-ENDN-EXTEND-FORWARD.
108700     EXIT.
108800
108900*----------------------------------------------------------------
109000*    124000  EXTEND THE CURRENT AIRWAY (IDX-AWYTAB) BACKWARD -
109100*             SAME SEARCH AS 123000 BUT AGAINST THE AIRWAY'S
109200*             FIRST WAYPOINT, PREPENDING THE OTHER ENDPOINT.
109300*             THE WHOLE CHAIN IS SHIFTED UP ONE SLOT TO MAKE
109400*             ROOM AT THE FRONT (NDP-001 ORIGINAL DESIGN - THE
109500*             TABLE HAS NO "INSERT BEFORE" PRIMITIVE OF ITS OWN).
109600*----------------------------------------------------------------
109700 124000-BEGN-EXTEND-BACKWARD.
109800     MOVE 'N' TO WS-RTE-FOUND-SW.
109900     SET IDX-RAWSEG TO 1.
110000
110100 124000-TEST-ONE-SEGMENT.
110200     IF IDX-RAWSEG > WS-RAWSEG-CNT
110300         GO TO 124000-ENDN-EXTEND-BACKWARD
110400     END-IF.
110500     IF RAWSEG-USED(IDX-RAWSEG)
110600         GO TO 124000-NEXT-SEGMENT
110700     END-IF.
110800     IF RAWSEG-TYPE(IDX-RAWSEG) NOT = AWYTAB-AWY-TYPE(IDX-AWYTAB)
110900         GO TO 124000-NEXT-SEGMENT
111000     END-IF.
111100
111200     IF RAWSEG-WPT2-IDENT(IDX-RAWSEG) =
111300                   AWYTAB-WPT-IDENT(IDX-AWYTAB,1)
111400        AND RAWSEG-WPT2-LAT(IDX-RAWSEG) =
111500                   AWYTAB-WPT-LAT-COMP(IDX-AWYTAB,1)
111600        AND RAWSEG-WPT2-LON(IDX-RAWSEG) =
111700                   AWYTAB-WPT-LON-COMP(IDX-AWYTAB,1)
111800         MOVE 'F' TO WS-RTE-AWY-DIRECTION
111900         MOVE 'Y' TO WS-RTE-FOUND-SW
112000         GO TO 124000-SPLICE-MATCH
112100     END-IF.
112200
112300     IF RAWSEG-WPT1-IDENT(IDX-RAWSEG) =
112400                   AWYTAB-WPT-IDENT(IDX-AWYTAB,1)
112500        AND RAWSEG-WPT1-LAT(IDX-RAWSEG) =
112600                   AWYTAB-WPT-LAT-COMP(IDX-AWYTAB,1)
112700        AND RAWSEG-WPT1-LON(IDX-RAWSEG) =
112800                   AWYTAB-WPT-LON-COMP(IDX-AWYTAB,1)
112900         MOVE 'R' TO WS-RTE-AWY-DIRECTION
113000         MOVE 'Y' TO WS-RTE-FOUND-SW
113100         GO TO 124000-SPLICE-MATCH
113200     END-IF.
113300
113400 124000-NEXT-SEGMENT.
113500     SET IDX-RAWSEG UP BY 1.
113600     GO TO 124000-TEST-ONE-SEGMENT.
113700
113800 124000-SPLICE-MATCH.
113900     PERFORM 124100-BEGN-SHIFT-CHAIN-UP
114000         THRU 124100-ENDN-SHIFT-CHAIN-UP.
114100
114200     MOVE 'Y' TO AWYTAB-WPT-BT-SET(IDX-AWYTAB,1).
114300     IF WS-RTE-AWY-FORWARD
114400         MOVE RAWSEG-WPT1-IDENT(IDX-RAWSEG)
114500                               TO AWYTAB-WPT-IDENT(IDX-AWYTAB,1)
114600         MOVE RAWSEG-WPT1-LAT(IDX-RAWSEG)
114700                               TO AWYTAB-WPT-LAT(IDX-AWYTAB,1)
114800         MOVE RAWSEG-WPT1-LON(IDX-RAWSEG)
114900                               TO AWYTAB-WPT-LON(IDX-AWYTAB,1)
115000     ELSE
115100         MOVE RAWSEG-WPT2-IDENT(IDX-RAWSEG)
115200                               TO AWYTAB-WPT-IDENT(IDX-AWYTAB,1)
115300         MOVE RAWSEG-WPT2-LAT(IDX-RAWSEG)
115400                               TO AWYTAB-WPT-LAT(IDX-AWYTAB,1)
115500         MOVE RAWSEG-WPT2-LON(IDX-RAWSEG)
115600                               TO AWYTAB-WPT-LON(IDX-AWYTAB,1)
115700     END-IF.
115800     MOVE RAWSEG-BASE(IDX-RAWSEG) TO AWYTAB-WPT-BASE(IDX-AWYTAB,1).
115900     MOVE RAWSEG-TOP(IDX-RAWSEG)  TO AWYTAB-WPT-TOP(IDX-AWYTAB,1).
116000
116100     MOVE 'Y' TO RAWSEG-USED-SW(IDX-RAWSEG).
116200
116300 124000-ENDN-EXTEND-BACKWARD.
116400     EXIT.
116500
116600*----------------------------------------------------------------
116700*    124100  SHIFT EVERY EXISTING WAYPOINT OF THE CURRENT AIRWAY
116800*             UP ONE SLOT, HIGHEST INDEX FIRST, OPENING SLOT 1
116900*             FOR THE NEW FIRST WAYPOINT.
117000*----------------------------------------------------------------
117100 124100-BEGN-SHIFT-CHAIN-UP.
117200     ADD 1 TO AWYTAB-WPT-CNT(IDX-AWYTAB).
117300     SET WS-RTE-SORT-I TO AWYTAB-WPT-CNT(IDX-AWYTAB).
117400
117500 124100-SHIFT-ONE-SLOT.
117600     IF WS-RTE-SORT-I < 2
117700         GO TO 124100-ENDN-SHIFT-CHAIN-UP
117800     END-IF.
117900     SET IDX-AWYTAB-WPT TO WS-RTE-SORT-I.
118000     COMPUTE WS-RTE-SORT-J = WS-RTE-SORT-I - 1.
118100     MOVE AWYTAB-WPT(IDX-AWYTAB,WS-RTE-SORT-J)
118200                               TO AWYTAB-WPT(IDX-AWYTAB,IDX-AWYTAB-WPT).
118300     SUBTRACT 1 FROM WS-RTE-SORT-I.
118400     GO TO 124100-SHIFT-ONE-SLOT.
118500
118600 124100-ENDN-SHIFT-CHAIN-UP.
118700     EXIT.
118800
118900*----------------------------------------------------------------
119000*    130000  READ THE FIX FILE - 3 TOKENS, LAT/LON/IDENT.
119100*----------------------------------------------------------------
119200 130000-BEGN-LOAD-FIX-FILE.
119300     MOVE 'N' TO WS-FIX-EOF-SW.
119400     MOVE 'FIXDATA'   TO WS-VAL-FILE-NAME.
119500     MOVE ZERO        TO WS-VAL-LINE-NO.
119600     MOVE 3           TO WS-VAL-EXP-CNT.
119700
119800 130000-READ-NEXT-FIX-RECORD.
119900     READ FIXDATA INTO WS-CUR-LINE
120000         AT END
120100             MOVE 'Y' TO WS-FIX-EOF-SW
120200             GO TO 130000-ENDN-LOAD-FIX-FILE
120300     END-READ.
120400     ADD 1 TO WS-VAL-LINE-NO.
120500
120600     IF WS-CUR-LINE(1:120) = SPACES
120700         GO TO 130000-READ-NEXT-FIX-RECORD
120800     END-IF.
120900
121000     PERFORM 190000-BEGN-TOKENIZE-LINE
121100         THRU 190000-ENDN-TOKENIZE-LINE.
121200
121300     IF WS-TOK-CNT = 1 AND WS-TOK-TEXT(1) = '99'
121400         MOVE 'Y' TO WS-FIX-EOF-SW
121500         GO TO 130000-ENDN-LOAD-FIX-FILE
121600     END-IF.
121700
121800     PERFORM 190500-BEGN-CHECK-TOKEN-COUNT
121900         THRU 190500-ENDN-CHECK-TOKEN-COUNT.
122000     IF WS-ABEND
122100         GO TO 130000-ENDN-LOAD-FIX-FILE
122200     END-IF.
122300
122400     MOVE WS-TOK-TEXT(1) TO WS-NC-INPUT.
122500     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
122600     MOVE WS-NC-RESULT TO WS-FIXP-LAT.
122700
122800     MOVE WS-TOK-TEXT(2) TO WS-NC-INPUT.
122900     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
123000     MOVE WS-NC-RESULT TO WS-FIXP-LON.
123100
123200     MOVE WS-TOK-TEXT(3) TO WS-FIXP-IDENT.
123300
123400     PERFORM 131000-BEGN-APPEND-FIX-TO-NAVTAB
123500         THRU 131000-ENDN-APPEND-FIX-TO-NAVTAB.
123600
123700     GO TO 130000-READ-NEXT-FIX-RECORD.
123800
123900 130000-ENDN-LOAD-FIX-FILE.
124000     EXIT.
124100
124200 131000-BEGN-APPEND-FIX-TO-NAVTAB.
124300     ADD 1 TO WS-NAVTAB-CNT.
124400     SET IDX-NAVTAB TO WS-NAVTAB-CNT.
124500     MOVE WS-FIXP-IDENT    TO NAVTAB-IDENT(IDX-NAVTAB).
124600     MOVE 'FIX'            TO NAVTAB-TYPE(IDX-NAVTAB).
124700     MOVE WS-FIXP-LAT      TO NAVTAB-LAT-COMP(IDX-NAVTAB).
124800     MOVE WS-FIXP-LON      TO NAVTAB-LON-COMP(IDX-NAVTAB).
124900     MOVE ZERO             TO NAVTAB-ELEV(IDX-NAVTAB).
125000     MOVE ZERO             TO NAVTAB-FREQ(IDX-NAVTAB).
125100     MOVE ZERO             TO NAVTAB-RANGE(IDX-NAVTAB).
125200     MOVE ZERO             TO NAVTAB-EXTRA(IDX-NAVTAB).
125300     MOVE SPACES           TO NAVTAB-NAME(IDX-NAVTAB).
125400
125500 131000-ENDN-APPEND-FIX-TO-NAVTAB.
125600     EXIT.
125700
125800*----------------------------------------------------------------
125900*    140000  READ THE RADIO NAVAID FILE - 9 LOGICAL FIELDS, THE
126000*             LAST (NAME) BEING THE REMAINDER OF THE LINE AFTER
126100*             THE FIRST 8 WHITESPACE TOKENS.  R-VAL-2 - ROW CODE
126200*             MUST BE 2, 3, 4-9 OR 12/13 (99 IS THE SENTINEL).
126300*----------------------------------------------------------------
126400 140000-BEGN-LOAD-NAV-FILE.
126500     MOVE 'N' TO WS-NAV-EOF-SW.
126600     MOVE 'NAVDATA'   TO WS-VAL-FILE-NAME.
126700     MOVE ZERO        TO WS-VAL-LINE-NO.
126800     MOVE 9           TO WS-VAL-EXP-CNT.
126900
127000 140000-READ-NEXT-NAV-RECORD.
127100     READ NAVDATA INTO WS-CUR-LINE
127200         AT END
127300             MOVE 'Y' TO WS-NAV-EOF-SW
127400             GO TO 140000-ENDN-LOAD-NAV-FILE
127500     END-READ.
127600     ADD 1 TO WS-VAL-LINE-NO.
127700
127800     IF WS-CUR-LINE(1:120) = SPACES
127900         GO TO 140000-READ-NEXT-NAV-RECORD
128000     END-IF.
128100
128200     PERFORM 190000-BEGN-TOKENIZE-LINE
128300         THRU 190000-ENDN-TOKENIZE-LINE.
128400
128500     IF WS-TOK-CNT >= 1 AND WS-TOK-TEXT(1) = '99'
128600         MOVE 'Y' TO WS-NAV-EOF-SW
128700         GO TO 140000-ENDN-LOAD-NAV-FILE
128800     END-IF.
128900
129000     PERFORM 141000-BEGN-SPLIT-NAV-FIELDS
129100         THRU 141000-ENDN-SPLIT-NAV-FIELDS.
129200
129300     PERFORM 190500-BEGN-CHECK-TOKEN-COUNT
129400         THRU 190500-ENDN-CHECK-TOKEN-COUNT.
129500     IF WS-ABEND
129600         GO TO 140000-ENDN-LOAD-NAV-FILE
129700     END-IF.
129800
129900     PERFORM 142000-BEGN-PARSE-NAV-RECORD
130000         THRU 142000-ENDN-PARSE-NAV-RECORD.
130100     IF WS-ABEND
130200         GO TO 140000-ENDN-LOAD-NAV-FILE
130300     END-IF.
130400
130500     IF WS-NAVP-ROWCODE = 2 OR WS-NAVP-ROWCODE = 3
130600        OR WS-NAVP-ROWCODE = 12 OR WS-NAVP-ROWCODE = 13
130700         PERFORM 143000-BEGN-APPEND-NAV-TO-NAVTAB
130800             THRU 143000-ENDN-APPEND-NAV-TO-NAVTAB
130900     END-IF.
131000
131100     GO TO 140000-READ-NEXT-NAV-RECORD.
131200
131300 140000-ENDN-LOAD-NAV-FILE.
131400     EXIT.
131500
131600*----------------------------------------------------------------
131700*    141000  THE ROW-CODE TOKEN ALONE DECIDES THE WHITESPACE
131800*             SPLIT COUNT - WS-TOK-CNT AS PRODUCED BY 190000 IS
131900*             OVERWRITTEN HERE TO 9 WHEN 8 LEADING TOKENS AND A
132000*             NON-EMPTY REMAINDER WERE FOUND, SO 190500 VALIDATES
132100*             THE RECORD SHAPE RATHER THAN THE RAW BLANK COUNT.
132200*----------------------------------------------------------------
132300 141000-BEGN-SPLIT-NAV-FIELDS.
132400     MOVE 1 TO WS-SPLIT-PTR.
132500     UNSTRING WS-CUR-LINE DELIMITED BY ALL SPACES
132600         INTO WS-TOK-TEXT(1) WS-TOK-TEXT(2) WS-TOK-TEXT(3)
132700              WS-TOK-TEXT(4) WS-TOK-TEXT(5) WS-TOK-TEXT(6)
132800              WS-TOK-TEXT(7) WS-TOK-TEXT(8)
132900         WITH POINTER WS-SPLIT-PTR.
133000     MOVE SPACES TO WS-SPLIT-REMAINDER.
133100     IF WS-SPLIT-PTR <= 120
133200         MOVE WS-CUR-LINE(WS-SPLIT-PTR:) TO WS-SPLIT-REMAINDER
133300     END-IF.
133400     MOVE WS-SPLIT-REMAINDER TO WS-TOK-TEXT(9).
133500     IF WS-SPLIT-REMAINDER NOT = SPACES
133600         MOVE 9 TO WS-TOK-CNT
133700     ELSE
133800         MOVE 8 TO WS-TOK-CNT
133900     END-IF.
134000
134100 141000-ENDN-SPLIT-NAV-FIELDS.
134200     EXIT.
134300
134400 142000-BEGN-PARSE-NAV-RECORD.
134500     MOVE WS-TOK-TEXT(1) TO WS-NC-INPUT.
134600     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
134700     MOVE WS-NC-RESULT-INT TO WS-NAVP-ROWCODE.
134800
134900     IF WS-NAVP-ROWCODE NOT = 2  AND WS-NAVP-ROWCODE NOT = 3
135000        AND WS-NAVP-ROWCODE NOT = 4 AND WS-NAVP-ROWCODE NOT = 5
135100        AND WS-NAVP-ROWCODE NOT = 6 AND WS-NAVP-ROWCODE NOT = 7
135200        AND WS-NAVP-ROWCODE NOT = 8 AND WS-NAVP-ROWCODE NOT = 9
135300        AND WS-NAVP-ROWCODE NOT = 12 AND WS-NAVP-ROWCODE NOT = 13
135400         MOVE 'Y' TO WS-ABEND-SW
135500         STRING 'BAD NAV ROW CODE IN NAVDATA LINE '
135600                DELIMITED BY SIZE
135700                WS-VAL-LINE-NO DELIMITED BY SIZE
135800           INTO WS-ABEND-MESSAGE
135900         GO TO 142000-ENDN-PARSE-NAV-RECORD
136000     END-IF.
136100
136200     MOVE WS-TOK-TEXT(2) TO WS-NC-INPUT.
136300     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
136400     MOVE WS-NC-RESULT TO WS-NAVP-LAT.
136500
136600     MOVE WS-TOK-TEXT(3) TO WS-NC-INPUT.
136700     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
136800     MOVE WS-NC-RESULT TO WS-NAVP-LON.
136900
137000     MOVE WS-TOK-TEXT(4) TO WS-NC-INPUT.
137100     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
137200     MOVE WS-NC-RESULT-INT TO WS-NAVP-ELEV.
137300
137400     MOVE WS-TOK-TEXT(5) TO WS-NC-INPUT.
137500     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
137600     MOVE WS-NC-RESULT-INT TO WS-NAVP-FREQ.
137700
137800     MOVE WS-TOK-TEXT(6) TO WS-NC-INPUT.
137900     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
138000     MOVE WS-NC-RESULT-INT TO WS-NAVP-RANGE.
138100
138200     MOVE WS-TOK-TEXT(7) TO WS-NC-INPUT.
138300     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
138400     MOVE WS-NC-RESULT TO WS-NAVP-EXTRA.
138500
138600     MOVE WS-TOK-TEXT(8) TO WS-NAVP-IDENT.
138700     MOVE WS-TOK-TEXT(9) TO WS-NAVP-NAME.
138800
138900 142000-ENDN-PARSE-NAV-RECORD.
139000     EXIT.
139100
139200 143000-BEGN-APPEND-NAV-TO-NAVTAB.
139300     ADD 1 TO WS-NAVTAB-CNT.
139400     SET IDX-NAVTAB TO WS-NAVTAB-CNT.
139500     MOVE WS-NAVP-IDENT     TO NAVTAB-IDENT(IDX-NAVTAB).
139600     EVALUATE TRUE
139700         WHEN WS-NAVP-ROWCODE = 2
139800             MOVE 'NDB' TO NAVTAB-TYPE(IDX-NAVTAB)
139900         WHEN WS-NAVP-ROWCODE = 3
140000             MOVE 'VOR' TO NAVTAB-TYPE(IDX-NAVTAB)
140100         WHEN OTHER
140200             MOVE 'DME' TO NAVTAB-TYPE(IDX-NAVTAB)
140300     END-EVALUATE.
140400     MOVE WS-NAVP-LAT       TO NAVTAB-LAT-COMP(IDX-NAVTAB).
140500     MOVE WS-NAVP-LON       TO NAVTAB-LON-COMP(IDX-NAVTAB).
140600     MOVE WS-NAVP-ELEV      TO NAVTAB-ELEV(IDX-NAVTAB).
140700     MOVE WS-NAVP-FREQ      TO NAVTAB-FREQ(IDX-NAVTAB).
140800     MOVE WS-NAVP-RANGE     TO NAVTAB-RANGE(IDX-NAVTAB).
140900     MOVE WS-NAVP-EXTRA     TO NAVTAB-EXTRA(IDX-NAVTAB).
141000     MOVE WS-NAVP-NAME      TO NAVTAB-NAME(IDX-NAVTAB).
141100
141200 143000-ENDN-APPEND-NAV-TO-NAVTAB.
141300     EXIT.
141400
141500*----------------------------------------------------------------
141600*    150000  READ THE AIRPORT FILE.  A HEADER RECORD (CODE 1,
141700*             16 OR 17) STARTS A NEW AIRPORT; RUNWAY/HELIPAD
141800*             RECORDS (CODE 100/103) APPEND ENDPOINT COORDINATES
141900*             TO THE CURRENT AIRPORT'S ACCUMULATOR.  AFTER EOF,
142000*             153000 COMPUTES EACH AIRPORT'S REFERENCE POINT
142100*             (R-APT-1) AND APPENDS SURVIVORS TO THE NAVAID
142200*             TABLE (R-APT-2).
142300*----------------------------------------------------------------
142400 150000-BEGN-LOAD-APT-FILE.
142500     MOVE 'N' TO WS-APT-EOF-SW.
142600     MOVE 'N' TO WS-APTC-HAS-HDR-SW.
142700     MOVE 'APTDATA'   TO WS-VAL-FILE-NAME.
142800     MOVE ZERO        TO WS-VAL-LINE-NO.
142900
143000 150000-READ-NEXT-APT-RECORD.
143100     READ APTDATA INTO WS-CUR-LINE
143200         AT END
143300             MOVE 'Y' TO WS-APT-EOF-SW
143400             GO TO 150000-FINISH-LAST-AIRPORT
143500     END-READ.
143600     ADD 1 TO WS-VAL-LINE-NO.
143700
143800     IF WS-CUR-LINE(1:120) = SPACES
143900         GO TO 150000-READ-NEXT-APT-RECORD
144000     END-IF.
144100
144200     PERFORM 190000-BEGN-TOKENIZE-LINE
144300         THRU 190000-ENDN-TOKENIZE-LINE.
144400
144500     IF WS-TOK-CNT = 1 AND WS-TOK-TEXT(1) = '99'
144600         MOVE 'Y' TO WS-APT-EOF-SW
144700         GO TO 150000-FINISH-LAST-AIRPORT
144800     END-IF.
144900
145000     MOVE WS-TOK-TEXT(1) TO WS-NC-INPUT.
145100     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
145200     MOVE WS-NC-RESULT-INT TO WS-APTP-ROWCODE.
145300
145400     EVALUATE TRUE
145500         WHEN WS-APTP-ROWCODE = 1 OR WS-APTP-ROWCODE = 16
145600                                 OR WS-APTP-ROWCODE = 17
145700             PERFORM 151000-BEGN-PARSE-APT-HEADER
145800                 THRU 151000-ENDN-PARSE-APT-HEADER
145900         WHEN WS-APTP-ROWCODE = 100
146000             PERFORM 152000-BEGN-PARSE-LAND-RUNWAY
146100                 THRU 152000-ENDN-PARSE-LAND-RUNWAY
146200         WHEN WS-APTP-ROWCODE = 103
146300             PERFORM 152500-BEGN-PARSE-HELIPAD
146400                 THRU 152500-ENDN-PARSE-HELIPAD
146500         WHEN OTHER
146600             CONTINUE
146700     END-EVALUATE.
146800
146900     IF WS-ABEND
147000         GO TO 150000-ENDN-LOAD-APT-FILE
147100     END-IF.
147200
147300     GO TO 150000-READ-NEXT-APT-RECORD.
147400
147500 150000-FINISH-LAST-AIRPORT.
147600     IF WS-APTC-HAS-HEADER
147700         PERFORM 153000-BEGN-AVERAGE-AIRPORTS
147800             THRU 153000-ENDN-AVERAGE-AIRPORTS
147900     END-IF.
148000
148100 150000-ENDN-LOAD-APT-FILE.
148200     EXIT.
148300
148400*----------------------------------------------------------------
148500*    151000  AIRPORT HEADER - 6 TOKENS: CODE, ELEVATION, TWO
148600*             IGNORED TOKENS, IDENT, NAME (REMAINDER OF LINE).
148700*             CLOSES OUT ANY PRIOR AIRPORT'S ACCUMULATION FIRST.
148800*----------------------------------------------------------------
148900 151000-BEGN-PARSE-APT-HEADER.
149000     IF WS-APTC-HAS-HEADER
149100         PERFORM 153000-BEGN-AVERAGE-AIRPORTS
149200             THRU 153000-ENDN-AVERAGE-AIRPORTS
149300     END-IF.
149400
149500     MOVE 1 TO WS-SPLIT-PTR.
149600     UNSTRING WS-CUR-LINE DELIMITED BY ALL SPACES
149700         INTO WS-TOK-TEXT(1) WS-TOK-TEXT(2) WS-TOK-TEXT(3)
149800              WS-TOK-TEXT(4) WS-TOK-TEXT(5)
149900         WITH POINTER WS-SPLIT-PTR.
150000     MOVE SPACES TO WS-SPLIT-REMAINDER.
150100     IF WS-SPLIT-PTR <= 120
150200         MOVE WS-CUR-LINE(WS-SPLIT-PTR:) TO WS-SPLIT-REMAINDER
150300     END-IF.
150400     MOVE WS-SPLIT-REMAINDER TO WS-TOK-TEXT(6).
150500     MOVE 6 TO WS-TOK-CNT.
150600
150700     MOVE 6               TO WS-VAL-EXP-CNT.
150800     PERFORM 190500-BEGN-CHECK-TOKEN-COUNT
150900         THRU 190500-ENDN-CHECK-TOKEN-COUNT.
151000     IF WS-ABEND
151100         GO TO 151000-ENDN-PARSE-APT-HEADER
151200     END-IF.
151300
151400     MOVE WS-TOK-TEXT(2) TO WS-NC-INPUT.
151500     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
151600     MOVE WS-NC-RESULT-INT TO WS-APTP-ELEV.
151700
151800     MOVE WS-TOK-TEXT(5) TO WS-APTP-IDENT.
151900     MOVE WS-TOK-TEXT(6) TO WS-APTP-NAME.
152000
152100     MOVE 'Y' TO WS-APTC-HAS-HDR-SW.
152200     MOVE WS-APTP-IDENT TO WS-APTC-IDENT.
152300     MOVE WS-APTP-ELEV  TO WS-APTC-ELEV.
152400     MOVE WS-APTP-NAME  TO WS-APTC-NAME.
152500     MOVE ZERO          TO WS-APTC-COORD-CNT.
152600     MOVE ZERO          TO WS-APTC-LAT-SUM.
152700     MOVE ZERO          TO WS-APTC-LON-SUM.
152800
152900 151000-ENDN-PARSE-APT-HEADER.
153000     EXIT.
153100
153200*----------------------------------------------------------------
153300*    152000  LAND RUNWAY - 26 TOKENS; THE TWO ENDPOINT LAT/LON
153400*             PAIRS ARE AT 0-BASED POSITIONS 9,10 AND 18,19
153500*             (1-BASED TOKENS 10,11 AND 19,20).  R-VAL-4 - A
153600*             RUNWAY BEFORE ANY HEADER IS FATAL.
153700*----------------------------------------------------------------
153800 152000-BEGN-PARSE-LAND-RUNWAY.
153900     IF NOT WS-APTC-HAS-HEADER
154000         MOVE 'Y' TO WS-ABEND-SW
154100         STRING 'APT RUNWAY RECORD BEFORE HEADER - APTDATA LINE '
154200                DELIMITED BY SIZE
154300                WS-VAL-LINE-NO DELIMITED BY SIZE
154400           INTO WS-ABEND-MESSAGE
154500         GO TO 152000-ENDN-PARSE-LAND-RUNWAY
154600     END-IF.
154700
154800     MOVE 26 TO WS-VAL-EXP-CNT.
154900     PERFORM 190500-BEGN-CHECK-TOKEN-COUNT
155000         THRU 190500-ENDN-CHECK-TOKEN-COUNT.
155100     IF WS-ABEND
155200         GO TO 152000-ENDN-PARSE-LAND-RUNWAY
155300     END-IF.
155400
155500     MOVE WS-TOK-TEXT(10) TO WS-NC-INPUT.
155600     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
155700     MOVE WS-NC-RESULT TO WS-APTP-LAT1.
155800     MOVE WS-TOK-TEXT(11) TO WS-NC-INPUT.
155900     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
156000     MOVE WS-NC-RESULT TO WS-APTP-LON1.
156100
156200     MOVE WS-TOK-TEXT(19) TO WS-NC-INPUT.
156300     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
156400     MOVE WS-NC-RESULT TO WS-APTP-LAT2.
156500     MOVE WS-TOK-TEXT(20) TO WS-NC-INPUT.
156600     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
156700     MOVE WS-NC-RESULT TO WS-APTP-LON2.
156800
156900     PERFORM 152900-BEGN-ACCUM-TWO-ENDPOINTS
157000         THRU 152900-ENDN-ACCUM-TWO-ENDPOINTS.
157100
157200 152000-ENDN-PARSE-LAND-RUNWAY.
157300     EXIT.
157400
157500*----------------------------------------------------------------
157600*    152500  HELIPAD - 12 TOKENS; ONE LAT/LON PAIR AT 0-BASED
157700*             POSITIONS 2,3 (1-BASED TOKENS 3,4).
157800*----------------------------------------------------------------
157900 152500-BEGN-PARSE-HELIPAD.
158000     IF NOT WS-APTC-HAS-HEADER
158100         MOVE 'Y' TO WS-ABEND-SW
158200         STRING 'APT HELIPAD RECORD BEFORE HEADER - APTDATA LINE '
158300                DELIMITED BY SIZE
158400                WS-VAL-LINE-NO DELIMITED BY SIZE
158500           INTO WS-ABEND-MESSAGE
158600         GO TO 152500-ENDN-PARSE-HELIPAD
158700     END-IF.
158800
158900     MOVE 12 TO WS-VAL-EXP-CNT.
159000     PERFORM 190500-BEGN-CHECK-TOKEN-COUNT
159100         THRU 190500-ENDN-CHECK-TOKEN-COUNT.
159200     IF WS-ABEND
159300         GO TO 152500-ENDN-PARSE-HELIPAD
159400     END-IF.
159500
159600     MOVE WS-TOK-TEXT(3) TO WS-NC-INPUT.
159700     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
159800     MOVE WS-NC-RESULT TO WS-APTP-LAT1.
159900     MOVE WS-TOK-TEXT(4) TO WS-NC-INPUT.
160000     PERFORM 510000-BEGN-CONVERT-TOKEN THRU 510000-ENDN-CONVERT-TOKEN.
160100     MOVE WS-NC-RESULT TO WS-APTP-LON1.
160200
160300     ADD 1 TO WS-APTC-COORD-CNT.
160400     ADD WS-APTP-LAT1 TO WS-APTC-LAT-SUM.
160500     ADD WS-APTP-LON1 TO WS-APTC-LON-SUM.
160600
160700 152500-ENDN-PARSE-HELIPAD.
160800     EXIT.
160900
161000 152900-BEGN-ACCUM-TWO-ENDPOINTS.
161100     ADD 1 TO WS-APTC-COORD-CNT.
161200     ADD WS-APTP-LAT1 TO WS-APTC-LAT-SUM.
161300     ADD WS-APTP-LON1 TO WS-APTC-LON-SUM.
161400     ADD 1 TO WS-APTC-COORD-CNT.
161500     ADD WS-APTP-LAT2 TO WS-APTC-LAT-SUM.
161600     ADD WS-APTP-LON2 TO WS-APTC-LON-SUM.
161700
161800 152900-ENDN-ACCUM-TWO-ENDPOINTS.
161900     EXIT.
162000
162100*----------------------------------------------------------------
162200*    153000  R-APT-1/R-APT-2 - AVERAGE THE ACCUMULATED END
162300*             COORDINATES INTO THE AIRPORT'S REFERENCE POINT AND
162400*             APPEND IT TO THE NAVAID TABLE UNDER TYPE APT.
162500*             AIRPORTS WITH NO ACCUMULATED COORDINATES ARE
162600*             DROPPED (R-APT-2).
162700*----------------------------------------------------------------
162800 153000-BEGN-AVERAGE-AIRPORTS.
162900     IF WS-APTC-COORD-CNT = ZERO
163000         MOVE 'N' TO WS-APTC-HAS-HDR-SW
163100         GO TO 153000-ENDN-AVERAGE-AIRPORTS
163200     END-IF.
163300
163400     ADD 1 TO WS-NAVTAB-CNT.
163500     SET IDX-NAVTAB TO WS-NAVTAB-CNT.
163600     MOVE WS-APTC-IDENT TO NAVTAB-IDENT(IDX-NAVTAB).
163700     MOVE 'APT'         TO NAVTAB-TYPE(IDX-NAVTAB).
163800     COMPUTE NAVTAB-LAT-COMP(IDX-NAVTAB) ROUNDED =
163900             WS-APTC-LAT-SUM / WS-APTC-COORD-CNT.
164000     COMPUTE NAVTAB-LON-COMP(IDX-NAVTAB) ROUNDED =
164100             WS-APTC-LON-SUM / WS-APTC-COORD-CNT.
164200     MOVE WS-APTC-ELEV  TO NAVTAB-ELEV(IDX-NAVTAB).
164300     MOVE ZERO          TO NAVTAB-FREQ(IDX-NAVTAB).
164400     MOVE ZERO          TO NAVTAB-RANGE(IDX-NAVTAB).
164500     MOVE ZERO          TO NAVTAB-EXTRA(IDX-NAVTAB).
164600     MOVE WS-APTC-NAME  TO NAVTAB-NAME(IDX-NAVTAB).
164700
164800     MOVE 'N' TO WS-APTC-HAS-HDR-SW.
164900
165000 153000-ENDN-AVERAGE-AIRPORTS.
165100     EXIT.
165200
165300*----------------------------------------------------------------
165400*    200000  AIRWAY-LOOKUP.  GIVEN WS-ALK-AIRWAY-IDENT,
165500*             WS-ALK-SOURCE-IDENT AND WS-ALK-DEST-IDENT, SCAN
165600*             EVERY STORED AIRWAY UNDER THE IDENTIFIER AND
165700*             RETURN THE INTERMEDIATE/DESTINATION WAYPOINTS IN
165800*             WS-ALK-RESULT.  WS-ALK-FOUND IS 'N' ON FAILURE.
165900*             MATCHING IS BY IDENTIFIER ONLY (SOURCE'S OWN
166000*             FIXME NOTES THIS - NDP-019 CARRIES IT FORWARD).
166100*----------------------------------------------------------------
166200 200000-BEGN-FIND-AIRWAY.
166300     MOVE 'N' TO WS-ALK-FOUND-SW.
166400     MOVE ZERO TO WS-ALK-CNT.
166500     SET IDX-AWYTAB TO 1.
166600
166700 200000-TEST-ONE-AIRWAY-ENTRY.
166800     IF IDX-AWYTAB > WS-AWYTAB-CNT
166900         GO TO 200000-ENDN-FIND-AIRWAY
167000     END-IF.
167100     IF AWYTAB-IDENT(IDX-AWYTAB) NOT = WS-ALK-AIRWAY-IDENT
167200         GO TO 200000-NEXT-AIRWAY-ENTRY
167300     END-IF.
167400
167500     PERFORM 201000-BEGN-SCAN-ONE-AIRWAY
167600         THRU 201000-ENDN-SCAN-ONE-AIRWAY.
167700     IF WS-ALK-FOUND
167800         GO TO 200000-ENDN-FIND-AIRWAY
167900     END-IF.
168000
168100 200000-NEXT-AIRWAY-ENTRY.
168200     SET IDX-AWYTAB UP BY 1.
168300     GO TO 200000-TEST-ONE-AIRWAY-ENTRY.
168400
168500 200000-ENDN-FIND-AIRWAY.
168600     EXIT.
168700
168800*----------------------------------------------------------------
168900*    201000  SCAN ONE AIRWAY ENTRY'S WAYPOINT CHAIN (IDX-AWYTAB)
169000*             FOR THE SOURCE AND DESTINATION IDENTIFIERS.
169100*----------------------------------------------------------------
169200 201000-BEGN-SCAN-ONE-AIRWAY.
169300     MOVE 'N' TO WS-ALK-SEEN-SOURCE-SW.
169400     MOVE 'N' TO WS-ALK-SEEN-DEST-SW.
169500     MOVE ZERO TO WS-ALK-CNT.
169600     SET IDX-AWYTAB-WPT TO 1.
169700
169800 201000-TEST-ONE-WAYPOINT.
169900     IF IDX-AWYTAB-WPT > AWYTAB-WPT-CNT(IDX-AWYTAB)
170000         GO TO 201000-ENDN-SCAN-ONE-AIRWAY
170100     END-IF.
170200
170300     IF NOT WS-ALK-SEEN-SOURCE AND NOT WS-ALK-SEEN-DEST
170400         IF AWYTAB-WPT-IDENT(IDX-AWYTAB,IDX-AWYTAB-WPT) =
170500                                                WS-ALK-SOURCE-IDENT
170600             MOVE 'Y' TO WS-ALK-SEEN-SOURCE-SW
170700             MOVE 'F' TO WS-ALK-DIRECTION
170800             GO TO 201000-NEXT-WAYPOINT
170900         END-IF
171000         IF AWYTAB-WPT-IDENT(IDX-AWYTAB,IDX-AWYTAB-WPT) =
171100                                                WS-ALK-DEST-IDENT
171200             MOVE 'Y' TO WS-ALK-SEEN-DEST-SW
171300             MOVE 'R' TO WS-ALK-DIRECTION
171400             ADD 1 TO WS-ALK-CNT
171500             SET IDX-ALK-RESULT TO WS-ALK-CNT
171600             PERFORM 201500-COPY-CURRENT-WAYPOINT
171700             GO TO 201000-NEXT-WAYPOINT
171800         END-IF
171900         GO TO 201000-NEXT-WAYPOINT
172000     END-IF.
172100
172200*        FORWARD RUN - COLLECTING UNTIL DESTINATION IS SEEN
172300     IF WS-ALK-DIR-FORWARD
172400         ADD 1 TO WS-ALK-CNT
172500         SET IDX-ALK-RESULT TO WS-ALK-CNT
172600         PERFORM 201500-COPY-CURRENT-WAYPOINT
172700         IF AWYTAB-WPT-IDENT(IDX-AWYTAB,IDX-AWYTAB-WPT) =
172800                                                WS-ALK-DEST-IDENT
172900             MOVE 'Y' TO WS-ALK-FOUND-SW
173000             GO TO 201000-ENDN-SCAN-ONE-AIRWAY
173100         END-IF
173200         GO TO 201000-NEXT-WAYPOINT
173300     END-IF.
173400
173500*        REVERSE RUN - COLLECTING (DEST ALREADY TAKEN ABOVE)
173600*        UNTIL THE SOURCE IS REACHED, THEN REVERSE THE LIST
173700     IF AWYTAB-WPT-IDENT(IDX-AWYTAB,IDX-AWYTAB-WPT) =
173800                                             WS-ALK-SOURCE-IDENT
173900         PERFORM 202000-BEGN-REVERSE-COLLECTED
174000             THRU 202000-ENDN-REVERSE-COLLECTED
174100         MOVE 'Y' TO WS-ALK-FOUND-SW
174200         GO TO 201000-ENDN-SCAN-ONE-AIRWAY
174300     END-IF.
174400     ADD 1 TO WS-ALK-CNT.
174500     SET IDX-ALK-RESULT TO WS-ALK-CNT.
174600     PERFORM 201500-COPY-CURRENT-WAYPOINT.
174700
174800 201000-NEXT-WAYPOINT.
174900     SET IDX-AWYTAB-WPT UP BY 1.
175000     GO TO 201000-TEST-ONE-WAYPOINT.
175100
175200 201000-ENDN-SCAN-ONE-AIRWAY.
175300     EXIT.
175400
175500 201500-COPY-CURRENT-WAYPOINT.
175600     MOVE AWYTAB-WPT-IDENT(IDX-AWYTAB,IDX-AWYTAB-WPT)
175700                               TO ALK-RESULT-IDENT(IDX-ALK-RESULT).
175800     MOVE AWYTAB-WPT-LAT-COMP(IDX-AWYTAB,IDX-AWYTAB-WPT)
175900                               TO ALK-RESULT-LAT(IDX-ALK-RESULT).
176000     MOVE AWYTAB-WPT-LON-COMP(IDX-AWYTAB,IDX-AWYTAB-WPT)
176100                               TO ALK-RESULT-LON(IDX-ALK-RESULT).
176200
176300*----------------------------------------------------------------
176400*    202000  THE DESTINATION WAS SEEN BEFORE THE SOURCE - THE
176500*             COLLECTED LIST RUNS DESTINATION-FIRST AND MUST BE
176600*             REVERSED SO IT READS SOURCE-TO-DESTINATION ORDER.
176700*----------------------------------------------------------------
176800 202000-BEGN-REVERSE-COLLECTED.
176900     SET WS-RTE-SORT-I TO 1.
177000     SET WS-RTE-SORT-J TO WS-ALK-CNT.
177100
177200 202000-SWAP-ONE-PAIR.
177300     IF WS-RTE-SORT-I >= WS-RTE-SORT-J
177400         GO TO 202000-ENDN-REVERSE-COLLECTED
177500     END-IF.
177600     SET IDX-ALK-RESULT TO WS-RTE-SORT-I.
177700     MOVE ALK-RESULT-IDENT(IDX-ALK-RESULT) TO WS-RTE-AWY-FROM-IDENT.
177800     MOVE ALK-RESULT-LAT(IDX-ALK-RESULT)   TO WS-DIST-LAT1.
177900     MOVE ALK-RESULT-LON(IDX-ALK-RESULT)   TO WS-DIST-LON1.
178000
178100     SET IDX-ALK-RESULT TO WS-RTE-SORT-J.
178200     MOVE ALK-RESULT-IDENT(IDX-ALK-RESULT) TO WS-RTE-AWY-TO-IDENT.
178300     MOVE ALK-RESULT-LAT(IDX-ALK-RESULT)   TO WS-DIST-LAT2.
178400     MOVE ALK-RESULT-LON(IDX-ALK-RESULT)   TO WS-DIST-LON2.
178500
178600     SET IDX-ALK-RESULT TO WS-RTE-SORT-I.
178700     MOVE WS-RTE-AWY-TO-IDENT TO ALK-RESULT-IDENT(IDX-ALK-RESULT).
178800     MOVE WS-DIST-LAT2        TO ALK-RESULT-LAT(IDX-ALK-RESULT).
178900     MOVE WS-DIST-LON2        TO ALK-RESULT-LON(IDX-ALK-RESULT).
179000
179100     SET IDX-ALK-RESULT TO WS-RTE-SORT-J.
179200     MOVE WS-RTE-AWY-FROM-IDENT TO ALK-RESULT-IDENT(IDX-ALK-RESULT).
179300     MOVE WS-DIST-LAT1          TO ALK-RESULT-LAT(IDX-ALK-RESULT).
179400     MOVE WS-DIST-LON1          TO ALK-RESULT-LON(IDX-ALK-RESULT).
179500
179600     SET WS-RTE-SORT-I UP BY 1.
179700     SET WS-RTE-SORT-J DOWN BY 1.
179800     GO TO 202000-SWAP-ONE-PAIR.
179900
180000 202000-ENDN-REVERSE-COLLECTED.
180100     EXIT.
180200
180300*----------------------------------------------------------------
180400*    300000  R-DIST-1 - GREAT-CIRCLE DISTANCE IN NAUTICAL MILES
180500*             BETWEEN (WS-DIST-LAT1,WS-DIST-LON1) AND
180600*             (WS-DIST-LAT2,WS-DIST-LON2).  REPRODUCES THE
180700*             SOURCE FORMULA EXACTLY, INCLUDING ITS OWN
180800*             IDIOSYNCRASIES (FOREPOINT LATITUDE IN THE
180900*             NUMERATOR, LONGITUDE-BASED DENOMINATOR TERMS) -
181000*             DUPLICATE-NAVAID SELECTION DEPENDS ON THIS EXACT
181100*             ORDERING, SO IT IS NOT "CORRECTED".
181200*----------------------------------------------------------------
181300 300000-BEGN-CALC-DISTANCE.
181400     COMPUTE WS-DIST-LAT1-RAD =
181500             WS-DIST-LAT1 * WS-MATH-DEG-TO-RAD.
181600     COMPUTE WS-DIST-LON1-RAD =
181700             WS-DIST-LON1 * WS-MATH-DEG-TO-RAD.
181800     COMPUTE WS-DIST-LAT2-RAD =
181900             WS-DIST-LAT2 * WS-MATH-DEG-TO-RAD.
182000     COMPUTE WS-DIST-LON2-RAD =
182100             WS-DIST-LON2 * WS-MATH-DEG-TO-RAD.
182200     COMPUTE WS-DIST-DLON = WS-DIST-LON2-RAD - WS-DIST-LON1-RAD.
182300
182400     MOVE WS-DIST-LAT1-RAD TO WS-SER-ARG.
182500     PERFORM 310000-BEGN-CALC-SIN-COS
182600         THRU 310000-ENDN-CALC-SIN-COS.
182700     MOVE WS-SIN-RESULT TO WS-DIST-SIN-LAT1.
182800     MOVE WS-COS-RESULT TO WS-DIST-COS-LAT1.
182900
183000     MOVE WS-DIST-LAT2-RAD TO WS-SER-ARG.
183100     PERFORM 310000-BEGN-CALC-SIN-COS
183200         THRU 310000-ENDN-CALC-SIN-COS.
183300     MOVE WS-SIN-RESULT TO WS-DIST-SIN-LAT2.
183400     MOVE WS-COS-RESULT TO WS-DIST-COS-LAT2.
183500
183600     MOVE WS-DIST-DLON TO WS-SER-ARG.
183700     PERFORM 310000-BEGN-CALC-SIN-COS
183800         THRU 310000-ENDN-CALC-SIN-COS.
183900     MOVE WS-SIN-RESULT TO WS-DIST-SIN-DLON.
184000     MOVE WS-COS-RESULT TO WS-DIST-COS-DLON.
184100
184200*        num = sqrt( (cos(lat2)*sin(dLon))**2
184300*                   + (cos(lat1)*sin(lat2)
184400*                        - sin(lat1)*cos(lat2)*cos(dLon))**2 )
184500     COMPUTE WS-DIST-NUM-A =
184600             WS-DIST-COS-LAT2 * WS-DIST-SIN-DLON.
184700     COMPUTE WS-DIST-NUM-B =
184800             (WS-DIST-COS-LAT1 * WS-DIST-SIN-LAT2)
184900           - (WS-DIST-SIN-LAT1 * WS-DIST-COS-LAT2 * WS-DIST-COS-DLON).
185000     COMPUTE WS-SQRT-ARG =
185100             (WS-DIST-NUM-A * WS-DIST-NUM-A)
185200           + (WS-DIST-NUM-B * WS-DIST-NUM-B).
185300     PERFORM 330000-BEGN-CALC-SQRT
185400         THRU 330000-ENDN-CALC-SQRT.
185500     MOVE WS-SQRT-RESULT TO WS-DIST-NUM.
185600
185700*        den = sin(lon1)*sin(lon2) + cos(lat1)*cos(lat1)*cos(dLon)
185800*        (NDP-033 CARRIES THE SOURCE'S OWN LONGITUDE-SIN AND
185900*        SQUARED-COS-LAT1 TERMS HERE UNCHANGED)
186000     MOVE WS-DIST-LON1-RAD TO WS-SER-ARG.
186100     PERFORM 310000-BEGN-CALC-SIN-COS
186200         THRU 310000-ENDN-CALC-SIN-COS.
186300     MOVE WS-SIN-RESULT TO WS-DIST-SIN-LAT1.
186400
186500     MOVE WS-DIST-LON2-RAD TO WS-SER-ARG.
186600     PERFORM 310000-BEGN-CALC-SIN-COS
186700         THRU 310000-ENDN-CALC-SIN-COS.
186800     MOVE WS-SIN-RESULT TO WS-DIST-SIN-LAT2.
186900
187000     COMPUTE WS-DIST-DEN =
187100             (WS-DIST-SIN-LAT1 * WS-DIST-SIN-LAT2)
187200           + (WS-DIST-COS-LAT1 * WS-DIST-COS-LAT1 * WS-DIST-COS-DLON).
187300
187400     MOVE WS-DIST-NUM TO WS-ATAN-Y.
187500     MOVE WS-DIST-DEN TO WS-ATAN-X.
187600     PERFORM 340000-BEGN-CALC-ATAN2
187700         THRU 340000-ENDN-CALC-ATAN2.
187800     MOVE WS-ATAN2-RESULT TO WS-DIST-ANGLE-RAD.
187900
188000     COMPUTE WS-DIST-RESULT-NM ROUNDED =
188100             3441.035 * WS-DIST-ANGLE-RAD.
188200
188300 300000-ENDN-CALC-DISTANCE.
188400     EXIT.
188500
188600*----------------------------------------------------------------
188700*    310000  SIN AND COS OF WS-SER-ARG (RADIANS) BY TAYLOR
188800*             SERIES.  RANGE-REDUCED TO (-PI,+PI] FIRST SO THE
188900*             SERIES CONVERGES IN WS-SER-MAX-N TERMS.  NDP-033
189000*             ORIGINAL - THIS COMPILER LEVEL HAS NO INTRINSIC
189100*             SIN/COS FUNCTION.
189200*----------------------------------------------------------------
189300 310000-BEGN-CALC-SIN-COS.
189400     PERFORM 311000-BEGN-REDUCE-ARGUMENT
189500         THRU 311000-ENDN-REDUCE-ARGUMENT.
189600
189700*        SIN(X) = X - X**3/3! + X**5/5! - X**7/7! + ...
189800     COMPUTE WS-SER-ARG-SQ = WS-SER-ARG * WS-SER-ARG.
189900     MOVE WS-SER-ARG TO WS-SER-TERM.
190000     MOVE WS-SER-ARG TO WS-SER-SUM.
190100     MOVE 1 TO WS-SER-N.
190200
190300 310000-SIN-TERM-LOOP.
190400     IF WS-SER-N > WS-SER-MAX-N
190500         GO TO 310000-SIN-DONE
190600     END-IF.
190700     COMPUTE WS-SER-TERM =
190800             WS-SER-TERM * WS-SER-ARG-SQ * -1
190900             / ((2 * WS-SER-N) * ((2 * WS-SER-N) + 1)).
191000     ADD WS-SER-TERM TO WS-SER-SUM.
191100     ADD 1 TO WS-SER-N.
191200     GO TO 310000-SIN-TERM-LOOP.
191300
191400 310000-SIN-DONE.
191500     MOVE WS-SER-SUM TO WS-SIN-RESULT.
191600
191700*        COS(X) = 1 - X**2/2! + X**4/4! - X**6/6! + ...
191800     MOVE 1 TO WS-SER-TERM.
191900     MOVE 1 TO WS-SER-SUM.
192000     MOVE 1 TO WS-SER-N.
192100
192200 310000-COS-TERM-LOOP.
192300     IF WS-SER-N > WS-SER-MAX-N
192400         GO TO 310000-COS-DONE
192500     END-IF.
192600     COMPUTE WS-SER-TERM =
192700             WS-SER-TERM * WS-SER-ARG-SQ * -1
192800             / (((2 * WS-SER-N) - 1) * (2 * WS-SER-N)).
192900     ADD WS-SER-TERM TO WS-SER-SUM.
193000     ADD 1 TO WS-SER-N.
193100     GO TO 310000-COS-TERM-LOOP.
193200
193300 310000-COS-DONE.
193400     MOVE WS-SER-SUM TO WS-COS-RESULT.
193500
193600 310000-ENDN-CALC-SIN-COS.
193700     EXIT.
193800
193900*----------------------------------------------------------------
194000*    311000  REDUCE WS-SER-ARG INTO (-PI,+PI] BY ADDING OR
194100*             SUBTRACTING WHOLE TURNS OF 2*PI.
194200*----------------------------------------------------------------
194300 311000-BEGN-REDUCE-ARGUMENT.
194400 311000-TEST-TOO-HIGH.
194500     IF WS-SER-ARG > WS-MATH-PI
194600         SUBTRACT WS-MATH-TWO-PI FROM WS-SER-ARG
194700         GO TO 311000-TEST-TOO-HIGH
194800     END-IF.
194900
195000 311000-TEST-TOO-LOW.
195100     IF WS-SER-ARG <= (WS-MATH-PI * -1)
195200         ADD WS-MATH-TWO-PI TO WS-SER-ARG
195300         GO TO 311000-TEST-TOO-LOW
195400     END-IF.
195500
195600 311000-ENDN-REDUCE-ARGUMENT.
195700     EXIT.
195800
195900*----------------------------------------------------------------
196000*    330000  SQUARE ROOT OF WS-SQRT-ARG BY NEWTON-RAPHSON
196100*             ITERATION.  NDP-033 ORIGINAL - NO INTRINSIC SQRT
196200*             AT THIS COMPILER LEVEL.
196300*----------------------------------------------------------------
196400 330000-BEGN-CALC-SQRT.
196500     IF WS-SQRT-ARG = ZERO
196600         MOVE ZERO TO WS-SQRT-RESULT
196700         GO TO 330000-ENDN-CALC-SQRT
196800     END-IF.
196900
197000     MOVE WS-SQRT-ARG TO WS-SQRT-GUESS.
197100     MOVE ZERO TO WS-SQRT-ITER.
197200
197300 330000-ITERATE.
197400     ADD 1 TO WS-SQRT-ITER.
197500     MOVE WS-SQRT-GUESS TO WS-SQRT-PREV-GUESS.
197600     COMPUTE WS-SQRT-GUESS =
197700             (WS-SQRT-PREV-GUESS
197800                + (WS-SQRT-ARG / WS-SQRT-PREV-GUESS)) / 2.
197900     IF WS-SQRT-ITER >= WS-SQRT-MAX-ITER
198000         GO TO 330000-ITERATE-DONE
198100     END-IF.
198200     IF (WS-SQRT-GUESS - WS-SQRT-PREV-GUESS) = ZERO
198300         GO TO 330000-ITERATE-DONE
198400     END-IF.
198500     GO TO 330000-ITERATE.
198600
198700 330000-ITERATE-DONE.
198800     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
198900
199000 330000-ENDN-CALC-SQRT.
199100     EXIT.
199200
199300*----------------------------------------------------------------
199400*    340000  ATAN2(Y,X) BY ARCTAN SERIES WITH QUADRANT
199500*             REFLECTION.  THE DISTANCE FORMULA'S Y (WS-ATAN-Y,
199600*             I.E. "NUM") IS ALWAYS NON-NEGATIVE, SO THE RESULT
199700*             IS ALWAYS IN [0,PI] - ONLY THE SIGN OF X NEEDS
199800*             TESTING.  NDP-033 ORIGINAL.
199900*----------------------------------------------------------------
200000 340000-BEGN-CALC-ATAN2.
200100     MOVE 'N' TO WS-ATAN-INVERT-SW.
200200
200300     IF WS-ATAN-X = ZERO
200400         MOVE WS-MATH-HALF-PI TO WS-ATAN2-RESULT
200500         GO TO 340000-ENDN-CALC-ATAN2
200600     END-IF.
200700
200800*        SERIES CONVERGES ONLY FOR |RATIO| <= 1 - WHEN |X| < |Y|
200900*        COMPUTE ATAN(X/Y) INSTEAD AND REFLECT FROM PI/2
201000     IF WS-ATAN-Y < ZERO
201100         COMPUTE WS-ATAN-ABS-Y = WS-ATAN-Y * -1
201200     ELSE
201300         MOVE WS-ATAN-Y TO WS-ATAN-ABS-Y
201400     END-IF.
201500     IF WS-ATAN-X < ZERO
201600         COMPUTE WS-ATAN-ABS-X = WS-ATAN-X * -1
201700     ELSE
201800         MOVE WS-ATAN-X TO WS-ATAN-ABS-X
201900     END-IF.
202000
202100     IF WS-ATAN-ABS-X >= WS-ATAN-ABS-Y
202200         COMPUTE WS-ATAN-RATIO = WS-ATAN-Y / WS-ATAN-X
202300     ELSE
202400         COMPUTE WS-ATAN-RATIO = WS-ATAN-X / WS-ATAN-Y
202500         MOVE 'Y' TO WS-ATAN-INVERT-SW
202600     END-IF.
202700
202800*        ATAN(Z) = Z - Z**3/3 + Z**5/5 - Z**7/7 + ...
202900     COMPUTE WS-ATAN-RATIO-SQ = WS-ATAN-RATIO * WS-ATAN-RATIO.
203000     MOVE WS-ATAN-RATIO TO WS-ATAN-TERM.
203100     MOVE WS-ATAN-RATIO TO WS-ATAN-SUM.
203200     MOVE 1 TO WS-ATAN-N.
203300
203400 340000-TERM-LOOP.
203500     IF WS-ATAN-N > WS-SER-MAX-N
203600         GO TO 340000-TERM-DONE
203700     END-IF.
203800     COMPUTE WS-ATAN-TERM = WS-ATAN-TERM * WS-ATAN-RATIO-SQ * -1.
203900     COMPUTE WS-ATAN-SUM = WS-ATAN-SUM
204000             + (WS-ATAN-TERM / ((2 * WS-ATAN-N) + 1)).
204100     ADD 1 TO WS-ATAN-N.
204200     GO TO 340000-TERM-LOOP.
204300
204400 340000-TERM-DONE.
204500     IF WS-ATAN-INVERTED
204600         COMPUTE WS-ATAN2-RESULT = WS-MATH-HALF-PI - WS-ATAN-SUM
204700     ELSE
204800         MOVE WS-ATAN-SUM TO WS-ATAN2-RESULT
204900     END-IF.
205000
205100     IF WS-ATAN-X < ZERO
205200         COMPUTE WS-ATAN2-RESULT = WS-MATH-PI - WS-ATAN2-RESULT
205300     END-IF.
205400
205500 340000-ENDN-CALC-ATAN2.
205600     EXIT.
205700
205800*----------------------------------------------------------------
205900*    400000  ROUTE-EXPAND DRIVER.  READS THE ONE-LINE ROUTE
206000*             STRING, TOKENISES/UPPERCASES IT (R-RTE-1), THEN
206100*             WALKS THE TOKENS LEFT TO RIGHT AGAINST THE
206200*             EXPECTATION STATE IN WS-RTE-STATE.  THE DRIVER
206300*             (MAIN-PARAGRAPH) ALWAYS CALLS THIS WITH BEST-GUESS
206400*             ON AND MISSING-OK OFF - NDP-112 CARRIES THOSE AS
206500*             THE CONSTANT SWITCHES IN WS-RTE-STATE RATHER THAN
206600*             PARAMETERS, SINCE THERE IS ONLY THE ONE CALLER.
206700*----------------------------------------------------------------
206800 400000-BEGN-EXPAND-ROUTE.
206900     PERFORM 401000-BEGN-READ-ROUTE-STRING
207000         THRU 401000-ENDN-READ-ROUTE-STRING.
207100     IF WS-ABEND
207200         GO TO 400000-ENDN-EXPAND-ROUTE
207300     END-IF.
207400
207500     PERFORM 402000-BEGN-TOKENIZE-ROUTE
207600         THRU 402000-ENDN-TOKENIZE-ROUTE.
207700
207800     MOVE 'Y' TO WS-RTE-WPT-ONLY-SW.
207900     MOVE 'N' TO WS-RTE-HAVE-LAST-WPT.
208000     MOVE 'N' TO WS-RTE-FAILED.
208100     MOVE 1 TO WS-RTE-TOK-SUB.
208200
208300 400000-TOKEN-LOOP.
208400     IF WS-RTE-TOK-SUB > WS-RTE-TOK-CNT
208500         GO TO 400000-ENDN-EXPAND-ROUTE
208600     END-IF.
208700     IF RTE-FAILED
208800         GO TO 400000-ENDN-EXPAND-ROUTE
208900     END-IF.
209000
209100     PERFORM 405000-BEGN-PROCESS-ONE-TOKEN
209200         THRU 405000-ENDN-PROCESS-ONE-TOKEN.
209300     GO TO 400000-TOKEN-LOOP.
209400
209500 400000-ENDN-EXPAND-ROUTE.
209600     EXIT.
209700
209800*----------------------------------------------------------------
209900*    401000  READ THE SINGLE ROUTE-STRING LINE FROM RTEIN
210000*----------------------------------------------------------------
210100 401000-BEGN-READ-ROUTE-STRING.
210200     MOVE SPACES TO WS-CUR-LINE.
210300     READ RTEIN INTO WS-CUR-LINE.
210400     IF WS-FS-RTEIN = '10'
210500         MOVE 'Y' TO WS-ABEND-SW
210600         MOVE 'RTEIN IS EMPTY - NO ROUTE STRING SUPPLIED'
210700             TO WS-ABEND-MESSAGE
210800         GO TO 401000-ENDN-READ-ROUTE-STRING
210900     END-IF.
211000     IF WS-FS-RTEIN NOT = '00'
211100         MOVE 'Y' TO WS-ABEND-SW
211200         MOVE 'ERROR READING RTEIN' TO WS-ABEND-MESSAGE
211300     END-IF.
211400
211500 401000-ENDN-READ-ROUTE-STRING.
211600     EXIT.
211700
211800*----------------------------------------------------------------
211900*    402000  TOKENISE AND UPPERCASE THE ROUTE STRING (R-RTE-1)
212000*----------------------------------------------------------------
212100 402000-BEGN-TOKENIZE-ROUTE.
212200     INSPECT WS-CUR-LINE
212300         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
212400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
212500
212600     UNSTRING WS-CUR-LINE DELIMITED BY ALL SPACES
212700         INTO RTE-TOK-TEXT(1)  RTE-TOK-TEXT(2)  RTE-TOK-TEXT(3)
212800              RTE-TOK-TEXT(4)  RTE-TOK-TEXT(5)  RTE-TOK-TEXT(6)
212900              RTE-TOK-TEXT(7)  RTE-TOK-TEXT(8)  RTE-TOK-TEXT(9)
213000              RTE-TOK-TEXT(10) RTE-TOK-TEXT(11) RTE-TOK-TEXT(12)
213100              RTE-TOK-TEXT(13) RTE-TOK-TEXT(14) RTE-TOK-TEXT(15)
213200              RTE-TOK-TEXT(16) RTE-TOK-TEXT(17) RTE-TOK-TEXT(18)
213300              RTE-TOK-TEXT(19) RTE-TOK-TEXT(20) RTE-TOK-TEXT(21)
213400              RTE-TOK-TEXT(22) RTE-TOK-TEXT(23) RTE-TOK-TEXT(24)
213500              RTE-TOK-TEXT(25) RTE-TOK-TEXT(26) RTE-TOK-TEXT(27)
213600              RTE-TOK-TEXT(28) RTE-TOK-TEXT(29) RTE-TOK-TEXT(30)
213700         TALLYING IN WS-RTE-TOK-CNT.
213800
213900 402000-ENDN-TOKENIZE-ROUTE.
214000     EXIT.
214100
214200*----------------------------------------------------------------
214300*    405000  DISPATCH ONE ROUTE TOKEN AGAINST THE EXPECTATION
214400*             STATE.  STEP NUMBERS IN THE COMMENTS MATCH THE
214500*             ROUTE-EXPAND ALGORITHM WRITE-UP.
214600*----------------------------------------------------------------
214700 405000-BEGN-PROCESS-ONE-TOKEN.
214800     SET IDX-RTE-TOK TO WS-RTE-TOK-SUB.
214900     MOVE RTE-TOK-TEXT(IDX-RTE-TOK) TO WS-RTE-CUR-TOKEN.
215000     MOVE 1 TO WS-RTE-ADVANCE-BY.
215100
215200     IF WS-RTE-TOK-SUB >= WS-RTE-TOK-CNT
215300         MOVE 'Y' TO WS-RTE-IS-LAST-SW
215400     ELSE
215500         MOVE 'N' TO WS-RTE-IS-LAST-SW
215600     END-IF.
215700
215800*        STEP 1 - DIRECT-CONNECTOR TOKEN
215900     IF NOT RTE-WPT-ONLY
216000            AND NOT RTE-IS-LAST-TOKEN
216100            AND (WS-RTE-CUR-TOKEN = 'DCT' OR WS-RTE-CUR-TOKEN = 'SID'
216200                 OR WS-RTE-CUR-TOKEN = 'STAR')
216300         MOVE 'Y' TO WS-RTE-WPT-ONLY-SW
216400         GO TO 405000-ENDN-PROCESS-ONE-TOKEN
216500     END-IF.
216600
216700*        STEP 2 - AIRWAY TOKEN (ONLY WHEN A PREVIOUS WAYPOINT
216800*        EXISTS AND ANOTHER TOKEN FOLLOWS FOR THE EXIT - R-RTE-3)
216900     MOVE 'N' TO WS-RTE-AIRWAY-OK-SW.
217000     IF NOT RTE-WPT-ONLY
217100            AND RTE-HAVE-LAST-WPT
217200            AND NOT RTE-IS-LAST-TOKEN
217300         PERFORM 415000-BEGN-HANDLE-AIRWAY-TOKEN
217400             THRU 415000-ENDN-HANDLE-AIRWAY-TOKEN
217500         IF RTE-AIRWAY-OK
217600             GO TO 405000-ENDN-PROCESS-ONE-TOKEN
217700         END-IF
217800     END-IF.
217900
218000*        STEP 3 - WAYPOINT TOKEN (FALLS THROUGH HERE WHEN STEP 1
218100*        AND STEP 2 DID NOT CONSUME THE TOKEN)
218200     PERFORM 425000-BEGN-HANDLE-WAYPOINT-TOKEN
218300         THRU 425000-ENDN-HANDLE-WAYPOINT-TOKEN.
218400
218500 405000-ENDN-PROCESS-ONE-TOKEN.
218600     ADD WS-RTE-ADVANCE-BY TO WS-RTE-TOK-SUB.
218700     EXIT.
218800
218900*----------------------------------------------------------------
219000*    415000  ATTEMPT AIRWAY-LOOKUP FOR THE CURRENT TOKEN AS AN
219100*             AIRWAY IDENTIFIER - ENTRY IS THE LAST RESOLVED
219200*             WAYPOINT, EXIT IS THE FOLLOWING TOKEN.  ON FAILURE
219300*             THE CALLER FALLS THROUGH TO WAYPOINT HANDLING FOR
219400*             THIS SAME TOKEN (R-RTE-3/R-RTE-5).
219500*----------------------------------------------------------------
219600 415000-BEGN-HANDLE-AIRWAY-TOKEN.
219700     COMPUTE WS-RTE-NEXT-SUB = WS-RTE-TOK-SUB + 1.
219800     SET IDX-RTE-TOK TO WS-RTE-NEXT-SUB.
219900
220000     MOVE WS-RTE-CUR-TOKEN TO WS-ALK-AIRWAY-IDENT.
220100     MOVE WS-RTE-LAST-WPT-IDENT TO WS-ALK-SOURCE-IDENT.
220200     MOVE RTE-TOK-TEXT(IDX-RTE-TOK) TO WS-ALK-DEST-IDENT.
220300
220400     PERFORM 200000-BEGN-FIND-AIRWAY
220500         THRU 200000-ENDN-FIND-AIRWAY.
220600
220700     IF WS-ALK-FOUND
220800         PERFORM 460000-BEGN-SPLICE-AIRWAY-RESULT
220900             THRU 460000-ENDN-SPLICE-AIRWAY-RESULT
221000         MOVE 2 TO WS-RTE-ADVANCE-BY
221100         MOVE 'Y' TO WS-RTE-AIRWAY-OK-SW
221200     END-IF.
221300
221400 415000-ENDN-HANDLE-AIRWAY-TOKEN.
221500     EXIT.
221600
221700*----------------------------------------------------------------
221800*    420000  SORT THE CANDIDATE LIST ASCENDING BY GREAT-CIRCLE
221900*             DISTANCE (R-RTE-4).  OUT-OF-LINE INSERTION SORT IN
222000*             THE SAME STYLE AS THE TABLE-SEARCH PARAGRAPHS THIS
222100*             SHOP HAS USED SINCE THE NAVDATA PROJECT BEGAN -
222200*             NO INLINE PERFORM, STABLE (EQUAL DISTANCES KEEP
222300*             THEIR FILE-LOAD ORDER).
222400*----------------------------------------------------------------
222500 420000-BEGN-SORT-CANDIDATES.
222600     IF WS-CAND-CNT < 2
222700         GO TO 420000-ENDN-SORT-CANDIDATES
222800     END-IF.
222900
223000     PERFORM 420010-INSERT-ONE-CANDIDATE
223100         THRU 420010-INSERT-ONE-CANDIDATE-EXIT
223200         VARYING WS-RTE-SORT-I FROM 2 BY 1
223300             UNTIL WS-RTE-SORT-I > WS-CAND-CNT.
223400
223500 420000-ENDN-SORT-CANDIDATES.
223600     EXIT.
223700
223800 420010-INSERT-ONE-CANDIDATE.
223900     SET IDX-CAND TO WS-RTE-SORT-I.
224000     MOVE CAND-NAVTAB-SUB(IDX-CAND) TO WS-RTE-SORT-HOLD-SUB.
224100     MOVE CAND-DISTANCE(IDX-CAND)   TO WS-RTE-SORT-HOLD-DIST.
224200     MOVE WS-RTE-SORT-I TO WS-RTE-SORT-J.
224300
224400*        SHIFT EVERY CANDIDATE STRICTLY FARTHER THAN THE HELD
224500*        ONE UP BY ONE SLOT - THE STRICT COMPARE KEEPS EQUAL
224600*        DISTANCES IN THEIR ORIGINAL FILE-LOAD ORDER (STABLE)
224700 420010-SHIFT-LOOP.
224800     IF WS-RTE-SORT-J < 2
224900         GO TO 420010-SHIFT-DONE
225000     END-IF.
225100     SET IDX-CAND  TO WS-RTE-SORT-J.
225200     SET IDX-CAND2 TO WS-RTE-SORT-J.
225300     SET IDX-CAND2 DOWN BY 1.
225400     IF CAND-DISTANCE(IDX-CAND2) > WS-RTE-SORT-HOLD-DIST
225500         MOVE CAND-NAVTAB-SUB(IDX-CAND2) TO CAND-NAVTAB-SUB(IDX-CAND)
225600         MOVE CAND-DISTANCE(IDX-CAND2)   TO CAND-DISTANCE(IDX-CAND)
225700         SUBTRACT 1 FROM WS-RTE-SORT-J
225800         GO TO 420010-SHIFT-LOOP
225900     END-IF.
226000
226100 420010-SHIFT-DONE.
226200     SET IDX-CAND TO WS-RTE-SORT-J.
226300     MOVE WS-RTE-SORT-HOLD-SUB  TO CAND-NAVTAB-SUB(IDX-CAND).
226400     MOVE WS-RTE-SORT-HOLD-DIST TO CAND-DISTANCE(IDX-CAND).
226500
226600 420010-INSERT-ONE-CANDIDATE-EXIT.
226700     EXIT.
226800
226900*----------------------------------------------------------------
227000*    425000  RESOLVE THE CURRENT TOKEN AS A WAYPOINT (STEP 3 OF
227100*             THE ROUTE-EXPAND WRITE-UP)
227200*----------------------------------------------------------------
227300 425000-BEGN-HANDLE-WAYPOINT-TOKEN.
227400     PERFORM 430000-BEGN-BUILD-CANDIDATE-LIST
227500         THRU 430000-ENDN-BUILD-CANDIDATE-LIST.
227600
227700     IF WS-CAND-CNT = 0
227800         PERFORM 470000-BEGN-BUILD-FAILURE-REPORT
227900             THRU 470000-ENDN-BUILD-FAILURE-REPORT
228000         GO TO 425000-ENDN-HANDLE-WAYPOINT-TOKEN
228100     END-IF.
228200
228300     PERFORM 420000-BEGN-SORT-CANDIDATES
228400         THRU 420000-ENDN-SORT-CANDIDATES.
228500
228600     COMPUTE WS-RTE-REMAIN-CNT = WS-RTE-TOK-CNT - WS-RTE-TOK-SUB.
228700
228800     IF WS-CAND-CNT = 1 OR WS-RTE-REMAIN-CNT < 2
228900         PERFORM 450000-BEGN-TAKE-NEAREST-CANDIDATE
229000             THRU 450000-ENDN-TAKE-NEAREST-CANDIDATE
229100         IF WS-RTE-REMAIN-CNT >= 2
229200             PERFORM 415500-BEGN-TRY-AIRWAY-AFTER-WAYPOINT
229300                 THRU 415500-ENDN-TRY-AIRWAY-AFTER-WAYPOINT
229400         END-IF
229500     ELSE
229600         PERFORM 440000-BEGN-TRY-CANDIDATES-FOR-AIRWAY
229700             THRU 440000-ENDN-TRY-CANDIDATES-FOR-AIRWAY
229800         IF NOT WS-RTE-FOUND
229900             PERFORM 450000-BEGN-TAKE-NEAREST-CANDIDATE
230000                 THRU 450000-ENDN-TAKE-NEAREST-CANDIDATE
230100         END-IF
230200     END-IF.
230300
230400 425000-ENDN-HANDLE-WAYPOINT-TOKEN.
230500     EXIT.
230600
230700*----------------------------------------------------------------
230800*    415500  HAVING JUST TAKEN THE NEAREST (OR ONLY) CANDIDATE AS
230900*             A PLAIN WAYPOINT, ADDITIONALLY TRY THE FOLLOWING
231000*             AIRWAY (SPEC'S "IF AT LEAST 2 TOKENS REMAIN..."
231100*             CLAUSE UNDER R-RTE-4).  ON SUCCESS THE AIRWAY AND
231200*             ITS EXIT CONSUME TWO MORE TOKENS.
231300*----------------------------------------------------------------
231400 415500-BEGN-TRY-AIRWAY-AFTER-WAYPOINT.
231500     COMPUTE WS-RTE-NEXT-SUB  = WS-RTE-TOK-SUB + 1.
231600     COMPUTE WS-RTE-NEXT2-SUB = WS-RTE-TOK-SUB + 2.
231700     SET IDX-RTE-TOK TO WS-RTE-NEXT-SUB.
231800     MOVE RTE-TOK-TEXT(IDX-RTE-TOK) TO WS-ALK-AIRWAY-IDENT.
231900     SET IDX-RTE-TOK TO WS-RTE-NEXT2-SUB.
232000     MOVE RTE-TOK-TEXT(IDX-RTE-TOK) TO WS-ALK-DEST-IDENT.
232100     MOVE WS-RTE-LAST-WPT-IDENT TO WS-ALK-SOURCE-IDENT.
232200
232300     PERFORM 200000-BEGN-FIND-AIRWAY
232400         THRU 200000-ENDN-FIND-AIRWAY.
232500
232600     IF WS-ALK-FOUND
232700         PERFORM 460000-BEGN-SPLICE-AIRWAY-RESULT
232800             THRU 460000-ENDN-SPLICE-AIRWAY-RESULT
232900         ADD 2 TO WS-RTE-ADVANCE-BY
233000     END-IF.
233100
233200 415500-ENDN-TRY-AIRWAY-AFTER-WAYPOINT.
233300     EXIT.
233400
233500*----------------------------------------------------------------
233600*    430000  BUILD THE CANDIDATE LIST - EVERY NAVAID-TABLE ENTRY
233700*             WHOSE IDENTIFIER MATCHES THE CURRENT TOKEN, WITH
233800*             ITS GREAT-CIRCLE DISTANCE FROM THE LAST WAYPOINT
233900*             (OR FROM 0,0 WHEN THERE IS NONE YET - R-RTE-4)
234000*----------------------------------------------------------------
234100 430000-BEGN-BUILD-CANDIDATE-LIST.
234200     MOVE ZERO TO WS-CAND-CNT.
234300
234400     IF RTE-HAVE-LAST-WPT
234500         MOVE WS-RTE-LAST-WPT-LAT TO WS-DIST-LAT1
234600         MOVE WS-RTE-LAST-WPT-LON TO WS-DIST-LON1
234700     ELSE
234800         MOVE ZERO TO WS-DIST-LAT1
234900         MOVE ZERO TO WS-DIST-LON1
235000     END-IF.
235100
235200     IF WS-NAVTAB-CNT = 0
235300         GO TO 430000-ENDN-BUILD-CANDIDATE-LIST
235400     END-IF.
235500
235600     SET IDX-NAVTAB TO 1.
235700 430000-SCAN-LOOP.
235800     IF IDX-NAVTAB > WS-NAVTAB-CNT
235900         GO TO 430000-ENDN-BUILD-CANDIDATE-LIST
236000     END-IF.
236100     IF NAVTAB-IDENT(IDX-NAVTAB) = WS-RTE-CUR-TOKEN
236200         PERFORM 430010-ADD-ONE-CANDIDATE
236300             THRU 430010-ADD-ONE-CANDIDATE-EXIT
236400     END-IF.
236500     SET IDX-NAVTAB UP BY 1.
236600     GO TO 430000-SCAN-LOOP.
236700
236800 430000-ENDN-BUILD-CANDIDATE-LIST.
236900     EXIT.
237000
237100 430010-ADD-ONE-CANDIDATE.
237200     MOVE NAVTAB-LAT-COMP(IDX-NAVTAB) TO WS-DIST-LAT2.
237300     MOVE NAVTAB-LON-COMP(IDX-NAVTAB) TO WS-DIST-LON2.
237400     PERFORM 300000-BEGN-CALC-DISTANCE
237500         THRU 300000-ENDN-CALC-DISTANCE.
237600
237700     ADD 1 TO WS-CAND-CNT.
237800     SET IDX-CAND TO WS-CAND-CNT.
237900     MOVE IDX-NAVTAB          TO CAND-NAVTAB-SUB(IDX-CAND).
238000     MOVE WS-DIST-RESULT-NM   TO CAND-DISTANCE(IDX-CAND).
238100
238200 430010-ADD-ONE-CANDIDATE-EXIT.
238300     EXIT.
238400
238500*----------------------------------------------------------------
238600*    440000  MULTIPLE CANDIDATES, 2+ TOKENS REMAIN - TRY EACH
238700*             CANDIDATE NEAREST-FIRST AS THE AIRWAY ENTRY UNTIL
238800*             ONE'S AIRWAY-LOOKUP SUCCEEDS (R-RTE-4).  ON
238900*             SUCCESS THE CANDIDATE IS COMMITTED AS THE WAYPOINT
239000*             AND THE AIRWAY IS SPLICED.
239100*----------------------------------------------------------------
239200 440000-BEGN-TRY-CANDIDATES-FOR-AIRWAY.
239300     MOVE 'N' TO WS-RTE-FOUND-SW.
239400     SET IDX-CAND TO 1.
239500
239600 440000-TRY-LOOP.
239700     IF IDX-CAND > WS-CAND-CNT
239800         GO TO 440000-ENDN-TRY-CANDIDATES-FOR-AIRWAY
239900     END-IF.
240000
240100     SET IDX-NAVTAB TO CAND-NAVTAB-SUB(IDX-CAND).
240200     COMPUTE WS-RTE-NEXT-SUB  = WS-RTE-TOK-SUB + 1.
240300     COMPUTE WS-RTE-NEXT2-SUB = WS-RTE-TOK-SUB + 2.
240400     SET IDX-RTE-TOK TO WS-RTE-NEXT-SUB.
240500     MOVE RTE-TOK-TEXT(IDX-RTE-TOK) TO WS-ALK-AIRWAY-IDENT.
240600     SET IDX-RTE-TOK TO WS-RTE-NEXT2-SUB.
240700     MOVE RTE-TOK-TEXT(IDX-RTE-TOK) TO WS-ALK-DEST-IDENT.
240800     MOVE NAVTAB-IDENT(IDX-NAVTAB) TO WS-ALK-SOURCE-IDENT.
240900
241000     PERFORM 200000-BEGN-FIND-AIRWAY
241100         THRU 200000-ENDN-FIND-AIRWAY.
241200
241300     IF WS-ALK-FOUND
241400         SET WS-RTE-BEST-SUB TO IDX-NAVTAB
241500         PERFORM 455000-BEGN-APPEND-PLAIN-WAYPOINT
241600             THRU 455000-ENDN-APPEND-PLAIN-WAYPOINT
241700         PERFORM 460000-BEGN-SPLICE-AIRWAY-RESULT
241800             THRU 460000-ENDN-SPLICE-AIRWAY-RESULT
241900         COMPUTE WS-RTE-ADVANCE-BY = 3
242000         MOVE 'Y' TO WS-RTE-FOUND-SW
242100         GO TO 440000-ENDN-TRY-CANDIDATES-FOR-AIRWAY
242200     END-IF.
242300
242400     SET IDX-CAND UP BY 1.
242500     GO TO 440000-TRY-LOOP.
242600
242700 440000-ENDN-TRY-CANDIDATES-FOR-AIRWAY.
242800     EXIT.
242900
243000*----------------------------------------------------------------
243100*    450000  TAKE THE NEAREST CANDIDATE (INDEX 1 AFTER THE SORT)
243200*             AS A PLAIN WAYPOINT - NO FOLLOWING AIRWAY COULD BE
243300*             SPLICED, OR THIS CALLER NEVER TRIED
243400*----------------------------------------------------------------
243500 450000-BEGN-TAKE-NEAREST-CANDIDATE.
243600     SET IDX-CAND TO 1.
243700     SET WS-RTE-BEST-SUB TO CAND-NAVTAB-SUB(IDX-CAND).
243800     SET IDX-NAVTAB TO WS-RTE-BEST-SUB.
243900     PERFORM 455000-BEGN-APPEND-PLAIN-WAYPOINT
244000         THRU 455000-ENDN-APPEND-PLAIN-WAYPOINT.
244100
244200 450000-ENDN-TAKE-NEAREST-CANDIDATE.
244300     EXIT.
244400
244500*----------------------------------------------------------------
244600*    455000  APPEND THE NAVAID TABLE ENTRY AT IDX-NAVTAB TO THE
244700*             ROUTE RESULT AS A PLAIN (NON-AIRWAY) WAYPOINT AND
244800*             MAKE IT THE NEW LAST WAYPOINT
244900*----------------------------------------------------------------
245000 455000-BEGN-APPEND-PLAIN-WAYPOINT.
245100     ADD 1 TO WS-RTE-RES-CNT.
245200     SET IDX-RTE-RES TO WS-RTE-RES-CNT.
245300     MOVE NAVTAB-IDENT(IDX-NAVTAB) TO RTE-RES-IDENT(IDX-RTE-RES).
245400     MOVE SPACES TO RTE-RES-INBOUND-AWY(IDX-RTE-RES).
245500     MOVE SPACES TO RTE-RES-OUTBOUND-AWY(IDX-RTE-RES).
245600
245700     MOVE 'Y' TO WS-RTE-HAVE-LAST-WPT.
245800     MOVE NAVTAB-IDENT(IDX-NAVTAB)     TO WS-RTE-LAST-WPT-IDENT.
245900     MOVE NAVTAB-LAT-COMP(IDX-NAVTAB)  TO WS-RTE-LAST-WPT-LAT.
246000     MOVE NAVTAB-LON-COMP(IDX-NAVTAB)  TO WS-RTE-LAST-WPT-LON.
246100     MOVE 'N' TO WS-RTE-WPT-ONLY-SW.
246200
246300 455000-ENDN-APPEND-PLAIN-WAYPOINT.
246400     EXIT.
246500
246600*----------------------------------------------------------------
246700*    460000  SPLICE AN AIRWAY-LOOKUP RESULT (WS-ALK-RESULT) INTO
246800*             THE ROUTE.  THE WAYPOINT ALREADY LAST IN THE ROUTE
246900*             IS THE AIRWAY'S ENTRY AND GETS ITS OUTBOUND-AIRWAY
247000*             TAG HERE; EACH COLLECTED WAYPOINT GETS THE AIRWAY
247100*             AS ITS INBOUND, AND AS ITS OUTBOUND TOO UNLESS IT
247200*             IS THE LAST ONE COLLECTED (R-RTE-5 / AIRWAY-LOOKUP
247300*             TAGGING RULE).
247400*----------------------------------------------------------------
247500 460000-BEGN-SPLICE-AIRWAY-RESULT.
247600     IF WS-RTE-RES-CNT > 0
247700         SET IDX-RTE-RES TO WS-RTE-RES-CNT
247800         MOVE WS-ALK-AIRWAY-IDENT TO RTE-RES-OUTBOUND-AWY(IDX-RTE-RES)
247900     END-IF.
248000
248100     IF WS-ALK-CNT = 0
248200         GO TO 460000-ENDN-SPLICE-AIRWAY-RESULT
248300     END-IF.
248400
248500     PERFORM 460010-SPLICE-ONE-WAYPOINT
248600         THRU 460010-SPLICE-ONE-WAYPOINT-EXIT
248700         VARYING IDX-ALK-RESULT FROM 1 BY 1
248800             UNTIL IDX-ALK-RESULT > WS-ALK-CNT.
248900
249000     SET IDX-ALK-RESULT TO WS-ALK-CNT.
249100     MOVE 'Y' TO WS-RTE-HAVE-LAST-WPT.
249200     MOVE ALK-RESULT-IDENT(IDX-ALK-RESULT) TO WS-RTE-LAST-WPT-IDENT.
249300     MOVE ALK-RESULT-LAT(IDX-ALK-RESULT)   TO WS-RTE-LAST-WPT-LAT.
249400     MOVE ALK-RESULT-LON(IDX-ALK-RESULT)   TO WS-RTE-LAST-WPT-LON.
249500     MOVE 'N' TO WS-RTE-WPT-ONLY-SW.
249600
249700 460000-ENDN-SPLICE-AIRWAY-RESULT.
249800     EXIT.
249900
250000 460010-SPLICE-ONE-WAYPOINT.
250100     ADD 1 TO WS-RTE-RES-CNT.
250200     SET IDX-RTE-RES TO WS-RTE-RES-CNT.
250300     MOVE ALK-RESULT-IDENT(IDX-ALK-RESULT) TO RTE-RES-IDENT(IDX-RTE-RES).
250400     MOVE WS-ALK-AIRWAY-IDENT TO RTE-RES-INBOUND-AWY(IDX-RTE-RES).
250500     IF IDX-ALK-RESULT < WS-ALK-CNT
250600         MOVE WS-ALK-AIRWAY-IDENT TO RTE-RES-OUTBOUND-AWY(IDX-RTE-RES)
250700     ELSE
250800         MOVE SPACES TO RTE-RES-OUTBOUND-AWY(IDX-RTE-RES)
250900     END-IF.
251000
251100 460010-SPLICE-ONE-WAYPOINT-EXIT.
251200     EXIT.
251300
251400*----------------------------------------------------------------
251500*    470000  BUILD THE FAILURE REPORT (R-FAIL-1).  MISSING-OK IS
251600*             ALWAYS OFF FOR THE ONE CALLER (NDP-112), SO R-FAIL-2
251700*             (AMBIGUOUS-NAVAID, CHOICE-DRIVEN) NEVER FIRES HERE -
251800*             SEE WS-RTE-MISSING-OK-SW IN RTEWORK.
251900*----------------------------------------------------------------
252000 470000-BEGN-BUILD-FAILURE-REPORT.
252100     MOVE WS-RTE-CUR-TOKEN TO RTE-FAIL-TOKEN.
252200     MOVE SPACES TO RTE-FAIL-FLANK-WPT1.
252300     MOVE SPACES TO RTE-FAIL-FLANK-WPT2.
252400     MOVE 'N' TO RTE-FAIL-HAVE-FLANKS.
252500
252600     IF NOT RTE-WPT-ONLY
252700            AND RTE-HAVE-LAST-WPT
252800            AND NOT RTE-IS-LAST-TOKEN
252900         MOVE 'A' TO RTE-FAIL-KIND
253000         MOVE WS-RTE-LAST-WPT-IDENT TO RTE-FAIL-FLANK-WPT1
253100         COMPUTE WS-RTE-NEXT-SUB = WS-RTE-TOK-SUB + 1
253200         SET IDX-RTE-TOK TO WS-RTE-NEXT-SUB
253300         MOVE RTE-TOK-TEXT(IDX-RTE-TOK) TO RTE-FAIL-FLANK-WPT2
253400         MOVE 'Y' TO RTE-FAIL-HAVE-FLANKS
253500     ELSE
253600         MOVE 'N' TO RTE-FAIL-KIND
253700     END-IF.
253800
253900     MOVE SPACES TO RTE-FAIL-REMAINDER.
254000     MOVE 1 TO WS-SPLIT-PTR.
254100     IF WS-RTE-TOK-SUB <= WS-RTE-TOK-CNT
254200         PERFORM 470010-APPEND-REMAINDER-TOKEN
254300             THRU 470010-APPEND-REMAINDER-TOKEN-EXIT
254400             VARYING IDX-RTE-TOK FROM WS-RTE-TOK-SUB BY 1
254500                 UNTIL IDX-RTE-TOK > WS-RTE-TOK-CNT
254600     END-IF.
254700
254800     MOVE 'Y' TO WS-RTE-FAILED.
254900
255000 470000-ENDN-BUILD-FAILURE-REPORT.
255100     EXIT.
255200
255300*        BUILT WITH THE STRING POINTER FORM (WS-SPLIT-PTR) SO
255400*        RTE-FAIL-REMAINDER IS NEVER BOTH SENDER AND RECEIVER
255500*        OF THE SAME STRING STATEMENT.
255600 470010-APPEND-REMAINDER-TOKEN.
255700     IF WS-SPLIT-PTR > 1
255800         STRING ' ' DELIMITED BY SIZE
255900             INTO RTE-FAIL-REMAINDER
256000             WITH POINTER WS-SPLIT-PTR
256100     END-IF.
256200     STRING RTE-TOK-TEXT(IDX-RTE-TOK) DELIMITED BY SPACE
256300         INTO RTE-FAIL-REMAINDER
256400         WITH POINTER WS-SPLIT-PTR.
256500
256600 470010-APPEND-REMAINDER-TOKEN-EXIT.
256700     EXIT.
256800
256900*----------------------------------------------------------------
257000*    480000  WRITE THE ONE RESULT LINE.  ON SUCCESS, THE
257100*             EXPANDED IDENTIFIER LIST SPACE-JOINED; ON FAILURE,
257200*             ONE OF THE TWO FIXED SENTENCES FROM THE DRIVER
257300*             WRITE-UP, BUILT WITH A STRING POINTER SINCE THE
257400*             FLANKING-WAYPOINT PIECES VARY IN NUMBER.
257500*----------------------------------------------------------------
257600 480000-BEGN-WRITE-RESULT.
257700     MOVE SPACES TO WS-RESULT-LINE.
257800
257900     IF RTE-FAILED
258000         PERFORM 481000-BEGN-BUILD-FAILURE-LINE
258100             THRU 481000-ENDN-BUILD-FAILURE-LINE
258200     ELSE
258300         PERFORM 482000-BEGN-BUILD-SUCCESS-LINE
258400             THRU 482000-ENDN-BUILD-SUCCESS-LINE
258500     END-IF.
258600
258700     MOVE WS-RESULT-LINE TO RTEOUT-REC-TEXT.
258800     WRITE RTEOUT-REC.
258900     IF WS-FS-RTEOUT NOT = '00'
259000         MOVE 'Y' TO WS-ABEND-SW
259100         MOVE 'ERROR WRITING RTEOUT' TO WS-ABEND-MESSAGE
259200     END-IF.
259300
259400 480000-ENDN-WRITE-RESULT.
259500     EXIT.
259600
259700*----------------------------------------------------------------
259800*    481000  `NAVAID X NOT FOUND.` OR, WHEN AN AIRWAY WAS ALSO
259900*             BEING TRIED AT THIS TOKEN, `NAVAID X OR AIRWAY W1
260000*             X W2 NOT FOUND.` (DRIVER WRITE-UP / R-FAIL-1)
260100*----------------------------------------------------------------
260200 481000-BEGN-BUILD-FAILURE-LINE.
260300     MOVE 1 TO WS-SPLIT-PTR.
260400     STRING 'NAVAID ' DELIMITED BY SIZE
260500         INTO WS-RESULT-LINE
260600         WITH POINTER WS-SPLIT-PTR.
260700     STRING RTE-FAIL-TOKEN DELIMITED BY SPACE
260800         INTO WS-RESULT-LINE
260900         WITH POINTER WS-SPLIT-PTR.
261000
261100     IF RTE-FAIL-IS-AIRWAY AND RTE-FAIL-FLANKS-PRESENT
261200         STRING ' OR AIRWAY ' DELIMITED BY SIZE
261300             INTO WS-RESULT-LINE
261400             WITH POINTER WS-SPLIT-PTR
261500         STRING RTE-FAIL-FLANK-WPT1 DELIMITED BY SPACE
261600             INTO WS-RESULT-LINE
261700             WITH POINTER WS-SPLIT-PTR
261800         STRING ' ' DELIMITED BY SIZE
261900             INTO WS-RESULT-LINE
262000             WITH POINTER WS-SPLIT-PTR
262100         STRING RTE-FAIL-TOKEN DELIMITED BY SPACE
262200             INTO WS-RESULT-LINE
262300             WITH POINTER WS-SPLIT-PTR
262400         STRING ' ' DELIMITED BY SIZE
262500             INTO WS-RESULT-LINE
262600             WITH POINTER WS-SPLIT-PTR
262700         STRING RTE-FAIL-FLANK-WPT2 DELIMITED BY SPACE
262800             INTO WS-RESULT-LINE
262900             WITH POINTER WS-SPLIT-PTR
263000     END-IF.
263100
263200     STRING ' NOT FOUND.' DELIMITED BY SIZE
263300         INTO WS-RESULT-LINE
263400         WITH POINTER WS-SPLIT-PTR.
263500
263600 481000-ENDN-BUILD-FAILURE-LINE.
263700     EXIT.
263800
263900*----------------------------------------------------------------
264000*    482000  SPACE-JOIN THE RESOLVED WAYPOINT IDENTIFIERS
264100*----------------------------------------------------------------
264200 482000-BEGN-BUILD-SUCCESS-LINE.
264300     MOVE 1 TO WS-SPLIT-PTR.
264400     IF WS-RTE-RES-CNT = 0
264500         GO TO 482000-ENDN-BUILD-SUCCESS-LINE
264600     END-IF.
264700
264800     PERFORM 482010-APPEND-ONE-IDENT
264900         THRU 482010-APPEND-ONE-IDENT-EXIT
265000         VARYING IDX-RTE-RES FROM 1 BY 1
265100             UNTIL IDX-RTE-RES > WS-RTE-RES-CNT.
265200
265300 482000-ENDN-BUILD-SUCCESS-LINE.
265400     EXIT.
265500
265600 482010-APPEND-ONE-IDENT.
265700     IF IDX-RTE-RES > 1
265800         STRING ' ' DELIMITED BY SIZE
265900             INTO WS-RESULT-LINE
266000             WITH POINTER WS-SPLIT-PTR
266100     END-IF.
266200     STRING RTE-RES-IDENT(IDX-RTE-RES) DELIMITED BY SPACE
266300         INTO WS-RESULT-LINE
266400         WITH POINTER WS-SPLIT-PTR.
266500
266600 482010-APPEND-ONE-IDENT-EXIT.
266700     EXIT.
266800
266900*----------------------------------------------------------------
267000*    900000  CLOSE WHATEVER FILES WERE SUCCESSFULLY OPENED.  A
267100*             FILE STATUS STILL AT ITS INITIAL SPACES NEVER HAD
267200*             A SUCCESSFUL OPEN (100000 STOPS AT THE FIRST OPEN
267300*             FAILURE), SO ONLY '00' STATUSES ARE CLOSED.
267400*----------------------------------------------------------------
267500 900000-BEGN-FINISH-PROGRAM.
267600     IF WS-FS-AWYDATA = '00'
267700         CLOSE AWYDATA
267800     END-IF.
267900     IF WS-FS-FIXDATA = '00'
268000         CLOSE FIXDATA
268100     END-IF.
268200     IF WS-FS-NAVDATA = '00'
268300         CLOSE NAVDATA
268400     END-IF.
268500     IF WS-FS-APTDATA = '00'
268600         CLOSE APTDATA
268700     END-IF.
268800     IF WS-FS-RTEIN = '00'
268900         CLOSE RTEIN
269000     END-IF.
269100     IF WS-FS-RTEOUT = '00'
269200         CLOSE RTEOUT
269300     END-IF.
269400
269500     IF WS-ABEND
269600         DISPLAY 'RTEEXPND ABEND - ' WS-ABEND-MESSAGE
269700     END-IF.
269800
269900 900000-ENDN-FINISH-PROGRAM.
270000     EXIT.
