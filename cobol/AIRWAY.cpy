000100*****************************************************************
000200*    COPYBOOK   : AIRWAY                                        *
000300*    TITLE......: AIRWAY WORKING TABLE                          *
000400*    USED BY....: RTEEXPND                                      *
000500*----------------------------------------------------------------
000600*    ONE ENTRY PER CHAINED AIRWAY PRODUCED BY THE SEGMENT-       *
000700*    CHAINING ALGORITHM IN THE NAVDATA-LOAD STEP.  AN AIRWAY     *
000800*    IDENTIFIER MAY OWN MORE THAN ONE DISJOINT CHAIN, SO         *
000900*    ENTRIES ACCUMULATE UNDER THE SAME IDENTIFIER THE SAME WAY   *
001000*    THE NAVAID TABLE DOES.  EACH ENTRY CARRIES ITS OWN ORDERED  *
001100*    WAYPOINT CHAIN AS A NESTED TABLE.                           *
001200*----------------------------------------------------------------
001300*    CHANGE LOG                                                 *
001400*    870303  RWH  0000  ORIGINAL COPYBOOK FOR NAVDATA PROJECT   * 0000    
001500*    910819  RWH  0138  SPLIT BASE/TOP OUT OF WAYPOINT GROUP    * 0138    
001600*                       SO A LEG'S ALTITUDE BAND TRAVELS WITH   *
001700*                       THE WAYPOINT IT LEAVES                  *
001800*    990118  LKT  0267  Y2K REVIEW - NO DATE FIELDS IN TABLE,   * 0267    
001900*                       NO CHANGE REQUIRED                      *
002000*****************************************************************
002100*
002200 01  WS-AWYTAB.
002300     05  WS-AWYTAB-MAX-ENTRIES        PIC 9(05) COMP
002400                                       VALUE 00300.
002500     05  WS-AWYTAB-CNT                PIC 9(05) COMP
002600                                       VALUE ZEROES.
002700     05  WS-AWYTAB-ENTRY
002800                         OCCURS 1 TO 300 TIMES
002900                         DEPENDING ON WS-AWYTAB-CNT
003000                         INDEXED BY IDX-AWYTAB.
003100*
003200*        AIRWAY IDENTIFIER - THE TABLE KEY (NOT UNIQUE)
003300         10  AWYTAB-IDENT             PIC X(06).
003400*
003500*        1 = LOW AIRWAY, 2 = HIGH AIRWAY (NEVER CHAINED TOGETHER)
003600         10  AWYTAB-AWY-TYPE          PIC 9(01).
003700             88  AWYTAB-IS-HIGH           VALUE 2.
003800             88  AWYTAB-IS-LOW            VALUE 1.
003900*
004000*        REDEFINITION USED ONLY WHILE THE CHAINING ALGORITHM
004100*        (PARAGRAPHS 120000-124000) IS STILL WORKING A RAW
004200*        SEGMENT LIST FOR THIS ENTRY - AWYTAB-SEG-LEFT COUNTS
004300*        UNCONSUMED RAW SEGMENTS REMAINING FOR THE IDENTIFIER.
004400         10  AWYTAB-CHAIN-WORK        REDEFINES
004500             AWYTAB-AWY-TYPE.
004600             15  FILLER                   PIC 9(01).
004700*
004800         10  AWYTAB-WPT-CNT           PIC 9(03) COMP
004900                                       VALUE ZEROES.
005000         10  AWYTAB-WPT
005100                         OCCURS 1 TO 100 TIMES
005200                         DEPENDING ON AWYTAB-WPT-CNT
005300                         INDEXED BY IDX-AWYTAB-WPT.
005400*
005500*            WAYPOINT IDENTIFIER - MATCHED AGAINST THE NAVAID
005600*            TABLE BY IDENTIFIER ONLY (SEE R-AWY-LOOKUP NOTE)
005700             15  AWYTAB-WPT-IDENT         PIC X(06).
005800             15  AWYTAB-WPT-POSN.
005900                 20  AWYTAB-WPT-LAT           PIC S9(03)V9(06).
006000                 20  AWYTAB-WPT-LON           PIC S9(03)V9(06).
006100*
006200*            PACKED REDEFINITION FOR ENDPOINT-MATCH COMPARES
006300*            MADE WHILE EXTENDING THE CHAIN
006400             15  AWYTAB-WPT-POSN-COMP     REDEFINES
006500                 AWYTAB-WPT-POSN.
006600                 20  AWYTAB-WPT-LAT-COMP      PIC S9(03)V9(06)
006700                                               COMP-3.
006800                 20  AWYTAB-WPT-LON-COMP      PIC S9(03)V9(06)
006900                                               COMP-3.
007000*
007100*            BASE/TOP OF THE SEGMENT LEAVING THIS WAYPOINT -
007200*            UNSET ON THE LAST WAYPOINT OF THE CHAIN
007300             15  AWYTAB-WPT-BASE          PIC 9(05).
007400             15  AWYTAB-WPT-TOP           PIC 9(05).
007500             15  AWYTAB-WPT-BT-SET        PIC X(01).
007600                 88  AWYTAB-WPT-BT-IS-SET     VALUE 'Y'.
007700                 88  AWYTAB-WPT-BT-NOT-SET    VALUE 'N'.
007800*
007900*            NOTE - THE INBOUND/OUTBOUND AIRWAY TAG BELONGS TO
008000*            THE ROUTE-RESULT ENTRY PRODUCED BY A PARTICULAR
008100*            LOOKUP (SEE RTE-RES-INBOUND-AWY/OUTBOUND-AWY IN
008200*            RTEWORK), NOT TO THIS TABLE ENTRY - ONE CHAINED
008300*            AIRWAY IS REUSED ACROSS MANY ROUTE STRINGS
008400*
008500             15  FILLER                   PIC X(20).
