000100*****************************************************************
000200*    COPYBOOK   : RTEWORK                                       *
000300*    TITLE......: ROUTE-EXPANSION WORKING TABLES                *
000400*    USED BY....: RTEEXPND                                      *
000500*----------------------------------------------------------------
000600*    HOLDS THE TOKENISED ROUTE STRING, THE EXPANDED WAYPOINT     *
000700*    RESULT LIST, THE CANDIDATE LIST USED FOR DUPLICATE-IDENT    *
000800*    RESOLUTION, AND THE FAILURE-REPORT FIELDS.  NONE OF THIS    *
000900*    IS CARRIED BETWEEN RUNS - IT IS REBUILT EVERY TIME          *
001000*    ROUTE-EXPAND PROCESSES A ROUTE STRING.                      *
001100*----------------------------------------------------------------
001200*    CHANGE LOG                                                 *
001300*    910905  RWH  0140  ORIGINAL COPYBOOK FOR NAVDATA PROJECT   * 0140    
001400*    960227  JTW  0212  ADDED CANDIDATE-DISTANCE TABLE FOR       *0212    
001500*                       BEST-GUESS AMBIGUITY RESOLUTION          *
001600*    990118  LKT  0268  Y2K REVIEW - NO DATE FIELDS IN TABLE,   * 0268    
001700*                       NO CHANGE REQUIRED                      *
001800*    050411  DMS  0112  ADDED TOKEN-LOOP SWITCHES AND SUBSCRIPT * 0112    
001900*                       TO WS-RTE-STATE - PREVIOUSLY CARRIED AS *
002000*                       77-LEVEL ITEMS IN THE MAIN PROGRAM,     *
002100*                       MOVED HERE SO THE WHOLE EXPECTATION     *
002200*                       STATE LIVES IN ONE GROUP                *
002300*    050419  DMS  0113  DROPPED THE FIXED WS-FAILURE-LINE       * 0113    
002400*                       BREAKOUT OF WS-RESULT-LINE - THE TWO    *
002500*                       FAILURE SENTENCES CARRY A VARYING       *
002600*                       NUMBER OF FLANKING IDENTIFIERS AND DO   *
002700*                       NOT FIT FIXED COLUMNS, SO RTEEXPND NOW  *
002800*                       BUILDS THE LINE WITH STRING/POINTER     *
002900*****************************************************************
003000*
003100*    ROUTE STRING, TOKENISED ON BLANKS, UPPERCASED
003200 01  WS-ROUTE-TOKENS.
003300     05  WS-RTE-TOK-CNT               PIC 9(03) COMP
003400                                       VALUE ZEROES.
003500     05  WS-RTE-TOK
003600                         OCCURS 1 TO 100 TIMES
003700                         DEPENDING ON WS-RTE-TOK-CNT
003800                         INDEXED BY IDX-RTE-TOK.
003900         10  RTE-TOK-TEXT             PIC X(30).
004000*
004100*        REDEFINITION USED ONLY TO TEST THE FIRST THREE BYTES
004200*        OF A TOKEN AGAINST THE CONNECTOR WORDS DCT/SID/STAR
004300         10  RTE-TOK-CONNECTOR        REDEFINES
004400             RTE-TOK-TEXT.
004500             15  RTE-TOK-CONN-WORD        PIC X(04).
004600             15  FILLER                   PIC X(26).
004700*
004800*    EXPANDED ROUTE - IDENTIFIERS IN TRAVEL ORDER, READY TO BE
004900*    SPACE-JOINED ONTO THE RESULT LINE
005000 01  WS-ROUTE-RESULT.
005100     05  WS-RTE-RES-CNT               PIC 9(04) COMP
005200                                       VALUE ZEROES.
005300     05  WS-RTE-RES
005400                         OCCURS 1 TO 1000 TIMES
005500                         DEPENDING ON WS-RTE-RES-CNT
005600                         INDEXED BY IDX-RTE-RES.
005700         10  RTE-RES-IDENT            PIC X(06).
005800         10  RTE-RES-INBOUND-AWY      PIC X(06).
005900         10  RTE-RES-OUTBOUND-AWY     PIC X(06).
006000         10  FILLER                   PIC X(06).
006100*
006200*    CANDIDATE LIST - NAVAID-TABLE SUBSCRIPTS FOR A DUPLICATE
006300*    IDENTIFIER, SORTED ASCENDING BY GREAT-CIRCLE DISTANCE FROM
006400*    THE PREVIOUS WAYPOINT (R-RTE-4)
006500 01  WS-CANDIDATE-LIST.
006600     05  WS-CAND-CNT                  PIC 9(03) COMP
006700                                       VALUE ZEROES.
006800     05  WS-CAND
006900                         OCCURS 1 TO 60 TIMES
007000                         DEPENDING ON WS-CAND-CNT
007100                         INDEXED BY IDX-CAND IDX-CAND2.
007200         10  CAND-NAVTAB-SUB          PIC 9(05) COMP.
007300         10  CAND-DISTANCE            PIC S9(07)V9(04) COMP-3.
007400         10  FILLER                   PIC X(03).
007500*
007600*    LAST WAYPOINT RESOLVED SO FAR, AND THE EXPECTATION STATE
007700*    THAT DRIVES THE ROUTE-EXPAND TOKEN LOOP
007800 01  WS-RTE-STATE.
007900     05  WS-RTE-HAVE-LAST-WPT         PIC X(01)
008000                                       VALUE 'N'.
008100         88  RTE-HAVE-LAST-WPT            VALUE 'Y'.
008200     05  WS-RTE-LAST-WPT-IDENT        PIC X(06)
008300                                       VALUE SPACES.
008400     05  WS-RTE-LAST-WPT-POSN.
008500         10  WS-RTE-LAST-WPT-LAT          PIC S9(03)V9(06)
008600                                           VALUE ZEROES.
008700         10  WS-RTE-LAST-WPT-LON          PIC S9(03)V9(06)
008800                                           VALUE ZEROES.
008900*
009000     05  WS-RTE-EXPECT                PIC X(01)
009100                                       VALUE 'W'.
009200         88  RTE-EXPECT-WPT               VALUE 'W'.
009300         88  RTE-EXPECT-AWY               VALUE 'A'.
009400         88  RTE-EXPECT-CONNECTOR         VALUE 'C'.
009500*
009600     05  WS-RTE-FAILED                PIC X(01)
009700                                       VALUE 'N'.
009800         88  RTE-FAILED                   VALUE 'Y'.
009900*
010000*    NDP-112 - SINGLE-CALL FLAGS.  THE DRIVER ALWAYS RUNS
010100*    ROUTE-EXPAND WITH BEST-GUESS ON AND MISSING-OK OFF, SO
010200*    THESE ARE CARRIED AS DATA RATHER THAN AS PARAMETERS.
010300     05  WS-RTE-BEST-GUESS-SW         PIC X(01)
010400                                       VALUE 'Y'.
010500         88  RTE-BEST-GUESS               VALUE 'Y'.
010600     05  WS-RTE-MISSING-OK-SW         PIC X(01)
010700                                       VALUE 'N'.
010800         88  RTE-MISSING-OK               VALUE 'Y'.
010900     05  WS-RTE-WPT-ONLY-SW           PIC X(01)
011000                                       VALUE 'Y'.
011100         88  RTE-WPT-ONLY                  VALUE 'Y'.
011200     05  WS-RTE-TOK-SUB                PIC 9(03) COMP
011300                                       VALUE 1.
011400     05  WS-RTE-IS-LAST-SW            PIC X(01)
011500                                       VALUE 'N'.
011600         88  RTE-IS-LAST-TOKEN            VALUE 'Y'.
011700     05  WS-RTE-ADVANCE-BY            PIC 9(02) COMP
011800                                       VALUE 1.
011900     05  WS-RTE-AIRWAY-OK-SW          PIC X(01)
012000                                       VALUE 'N'.
012100         88  RTE-AIRWAY-OK                VALUE 'Y'.
012200     05  WS-RTE-REMAIN-CNT            PIC 9(03) COMP
012300                                       VALUE ZEROES.
012400     05  FILLER                       PIC X(04).
012500*
012600*    FAILURE REPORT FIELDS (R-FAIL-1 / R-FAIL-2)
012700 01  WS-RTE-FAILURE.
012800     05  RTE-FAIL-TOKEN                PIC X(30)
012900                                        VALUE SPACES.
013000     05  RTE-FAIL-KIND                 PIC X(01)
013100                                        VALUE SPACE.
013200         88  RTE-FAIL-IS-NAVAID            VALUE 'N'.
013300         88  RTE-FAIL-IS-AIRWAY            VALUE 'A'.
013400     05  RTE-FAIL-FLANK-WPT1           PIC X(06)
013500                                        VALUE SPACES.
013600     05  RTE-FAIL-FLANK-WPT2           PIC X(06)
013700                                        VALUE SPACES.
013800     05  RTE-FAIL-HAVE-FLANKS          PIC X(01)
013900                                        VALUE 'N'.
014000         88  RTE-FAIL-FLANKS-PRESENT       VALUE 'Y'.
014100     05  RTE-FAIL-CHOICE-CNT           PIC 9(03)
014200                                        VALUE ZEROES.
014300     05  RTE-FAIL-REMAINDER            PIC X(132)
014400                                        VALUE SPACES.
014500     05  FILLER                        PIC X(04).
014600*
014700*    OUTPUT LINE BUILT FOR THE RESULT FILE - EITHER THE SPACE-
014800*    JOINED IDENTIFIER LIST OR ONE OF THE TWO FIXED FAILURE
014900*    SENTENCES (R-FAIL-1), BUILT BY STRING WITH POINTER SINCE
015000*    THE FLANKING-WAYPOINT PIECES VARY IN NUMBER AND WIDTH
015100 01  WS-RESULT-LINE                   PIC X(132)
015200                                       VALUE SPACES.
