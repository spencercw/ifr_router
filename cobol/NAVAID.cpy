000100*****************************************************************
000200*    COPYBOOK   : NAVAID                                        *
000300*    TITLE......: NAVIGATION-AID WORKING TABLE                  *
000400*    USED BY....: RTEEXPND                                      *
000500*----------------------------------------------------------------
000600*    ONE ENTRY PER NDB, VOR, DME, FIX OR AIRPORT REFERENCE      *
000700*    POINT LOADED BY THE NAVDATA-LOAD STEP.  THE IDENTIFIER IS  *
000800*    NOT UNIQUE - TWO OR MORE NAVAIDS MAY SHARE ONE IDENT, SO   *
000900*    ENTRIES ACCUMULATE IN FILE LOAD ORDER AND ARE NEVER        *
001000*    OVERLAID.                                                  *
001100*----------------------------------------------------------------
001200*    CHANGE LOG                                                 *
001300*    861014  RWH  0000  ORIGINAL COPYBOOK FOR NAVDATA PROJECT   * 0000    
001400*    890222  RWH  0114  ADDED NAVTAB-EXTRA FOR VOR/DME BIAS     * 0114    
001500*    930709  LKT  0201  WIDENED NAVTAB-NAME TO 30 BYTES         * 0201    
001600*    990118  LKT  0266  Y2K REVIEW - NO DATE FIELDS IN TABLE,   * 0266    
001700*                       NO CHANGE REQUIRED                      *
001800*****************************************************************
001900*
002000 01  WS-NAVTAB.
002100     05  WS-NAVTAB-MAX-ENTRIES        PIC 9(05) COMP
002200                                       VALUE 06000.
002300     05  WS-NAVTAB-CNT                PIC 9(05) COMP
002400                                       VALUE ZEROES.
002500     05  WS-NAVTAB-ENTRY
002600                         OCCURS 1 TO 6000 TIMES
002700                         DEPENDING ON WS-NAVTAB-CNT
002800                         INDEXED BY IDX-NAVTAB.
002900*
003000*        NAVAID IDENTIFIER - THE TABLE KEY (NOT UNIQUE)
003100         10  NAVTAB-IDENT             PIC X(06).
003200*
003300*        NAVAID KIND - NDB / VOR / DME / FIX / APT
003400         10  NAVTAB-TYPE              PIC X(03).
003500             88  NAVTAB-IS-NDB             VALUE 'NDB'.
003600             88  NAVTAB-IS-VOR             VALUE 'VOR'.
003700             88  NAVTAB-IS-DME             VALUE 'DME'.
003800             88  NAVTAB-IS-FIX             VALUE 'FIX'.
003900             88  NAVTAB-IS-APT             VALUE 'APT'.
004000*
004100*        POSITION, DEGREES - DISPLAY FORM FOR PRINT/DEBUG
004200         10  NAVTAB-POSN.
004300             15  NAVTAB-LAT               PIC S9(03)V9(06).
004400             15  NAVTAB-LON               PIC S9(03)V9(06).
004500*
004600*        PACKED REDEFINITION OF THE POSITION FOR ARITHMETIC -
004700*        THE DISTANCE PARAGRAPHS (300000 SERIES) WORK AGAINST
004800*        THIS REDEFINITION RATHER THAN THE DISPLAY FIELDS.
004900         10  NAVTAB-POSN-COMP         REDEFINES
005000             NAVTAB-POSN.
005100             15  NAVTAB-LAT-COMP          PIC S9(03)V9(06)
005200                                           COMP-3.
005300             15  NAVTAB-LON-COMP          PIC S9(03)V9(06)
005400                                           COMP-3.
005500*
005600         10  NAVTAB-ELEV              PIC S9(05).
005700         10  NAVTAB-FREQ              PIC 9(06).
005800         10  NAVTAB-RANGE             PIC 9(04).
005900*
006000*        SLAVED VARIATION (VOR) OR DME BIAS (DME) - ZERO FOR
006100*        EVERY OTHER KIND OF ENTRY
006200         10  NAVTAB-EXTRA             PIC S9(03)V9(03).
006300*
006400         10  NAVTAB-NAME              PIC X(30).
006500*
006600*        PAD TO A ROUND 80-BYTE TABLE ENTRY
006700         10  FILLER                   PIC X(12).
